000100******************************************************************
000200*    COPYBOOK    - RULEREC                                      *
000300*    APPLICATION - AHCIP CLAIMS ADJUDICATION                     *
000400*    FILE        - RULES  (DDS0001.AHCIP.RULES)                  *
000500*    DESCRIPTION - ONE RECORD PER ADJUDICATION/VALIDATION RULE.  *
000600*                  CONDITIONS ARE DENORMALIZED - UP TO 5 PER     *
000700*                  RULE, COMBINED BY RULE-COMBINE-OP.            *
000800*----------------------------------------------------------------*
000900* CHANGE LOG                                                     *
001000*   DATE     BY   TICKET     DESCRIPTION                         *
001100*   -------- ---- ---------- --------------------------------    *
001200*   04/11/89 JS   -----      ORIGINAL COPYBOOK                   *
001300*   11/29/98 RMH  Y2K-0231   EFFECTIVE-FROM/TO ALREADY 8-DIGIT   *
001400*                            YYYYMMDD - NO WINDOWING NEEDED      *
001500*   06/07/03 KAP  CR-2077    ADDED FLAG-REASON FOR MANUAL-REVIEW *
001600*                            ROUTING                             *
002000******************************************************************
002100 01  RULE-REC.                                                   RL0100
002200     05  RULE-CODE                   PIC X(10).                  RL0200
002300     05  RULE-NAME                   PIC X(30).                  RL0300
002400     05  RULE-TYPE                   PIC X(01).                  RL0400
002500         88  RULE-IS-VALIDATION          VALUE "V".               RL0500
002600         88  RULE-IS-ADJUDICATION        VALUE "A".               RL0600
002700         88  RULE-IS-CALCULATION         VALUE "C".               RL0700
002800         88  RULE-IS-NOTIFICATION         VALUE "N".               RL0800
002900     05  RULE-ACTION-TYPE            PIC X(01).                  RL0900
003000         88  RULE-ACTION-APPROVE         VALUE "A".               RL1000
003100         88  RULE-ACTION-DENY            VALUE "D".               RL1100
003200         88  RULE-ACTION-FLAG            VALUE "F".               RL1200
003300     05  RULE-PRIORITY               PIC 9(04).                  RL1300
003400     05  RULE-ACTIVE-FLAG            PIC X(01).                  RL1400
003500         88  RULE-IS-ACTIVE              VALUE "Y".               RL1500
003600     05  RULE-EFFECTIVE-FROM         PIC 9(08).                  RL1600
003700     05  RULE-EFFECTIVE-TO           PIC 9(08).                  RL1700
003800     05  RULE-COMBINE-OP             PIC X(01).                  RL1800
003900         88  RULE-COMBINE-AND            VALUE "A".               RL1900
004000         88  RULE-COMBINE-OR             VALUE "O".               RL2000
004100     05  RULE-COND-COUNT             PIC 9(01).                  RL2100
004200     05  RULE-COND-TABLE OCCURS 5 TIMES                          RL2200
004300                 INDEXED BY RULE-COND-IDX.                       RL2300
004400         10  RC-FIELD-ID             PIC X(02).                  RL2400
004500             88  RC-FLD-TOTAL-AMOUNT     VALUE "TA".              RL2500
004600             88  RC-FLD-TOTAL-QUANTITY   VALUE "QT".              RL2600
004700             88  RC-FLD-LINE-COUNT       VALUE "LC".              RL2700
004800             88  RC-FLD-PATIENT-AGE      VALUE "AG".              RL2800
004900             88  RC-FLD-SVC-CODE-CLASS   VALUE "SC".              RL2900
005000         10  RC-OPERATOR              PIC X(02).                 RL3000
005100             88  RC-OP-EQUAL             VALUE "EQ".              RL3100
005200             88  RC-OP-NOT-EQUAL         VALUE "NE".              RL3200
005300             88  RC-OP-GREATER           VALUE "GT".              RL3300
005400             88  RC-OP-LESS              VALUE "LT".              RL3400
005500         10  RC-VALUE                 PIC S9(07)V99.              RL3500
005600     05  RULE-DENIAL-REASON          PIC X(40).                  RL3600
005700     05  RULE-FLAG-REASON            PIC X(40).                  RL3700
005800     05  FILLER                      PIC X(06).                  RL3800
