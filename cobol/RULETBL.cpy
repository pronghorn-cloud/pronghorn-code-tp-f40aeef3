000100******************************************************************
000200*    COPYBOOK    - RULETBL                                      *
000300*    APPLICATION - AHCIP CLAIMS ADJUDICATION                     *
000400*    DESCRIPTION - IN-MEMORY, PRIORITY-ORDERED TABLE OF ACTIVE   *
000500*                  ADJUDICATION/VALIDATION RULES FOR THE RUN.    *
000600*                  ADJEDIT LOADS AND ORDERS THIS TABLE FROM THE  *
000700*                  RULES FILE AND PASSES IT BY REFERENCE INTO    *
000800*                  ADJPOST FOR EVERY CLAIM - THIS COPYBOOK IS    *
000900*                  SHARED SO BOTH PROGRAMS AGREE ON ITS LAYOUT.  *
001000*----------------------------------------------------------------*
001100* CHANGE LOG                                                     *
001200*   DATE     BY   TICKET     DESCRIPTION                         *
001300*   -------- ---- ---------- --------------------------------    *
001400*   05/23/89 JS   -----      ORIGINAL COPYBOOK                   *
001500*   11/29/98 RMH  Y2K-0231   REVIEWED FOR YEAR 2000 - NO DATE    *
001600*                            FIELDS IN THIS COPYBOOK. NO CHANGE  *
001700******************************************************************
001800 01  ADJPOST-RULE-TABLE.                                         RT0100
001900     05  ADJPOST-RULE-COUNT          PIC S9(04) COMP.            RT0200
002000     05  ADJPOST-RULE-ROW OCCURS 500 TIMES                       RT0300
002100                 INDEXED BY ADJPOST-RULE-IDX.                    RT0400
002200         10  PT-RULE-CODE            PIC X(10).                  RT0500
002300         10  PT-RULE-ACTION-TYPE     PIC X(01).                  RT0600
002400         10  PT-RULE-COMBINE-OP      PIC X(01).                  RT0700
002500         10  PT-RULE-COND-COUNT      PIC 9(01).                  RT0800
002600         10  PT-RULE-COND OCCURS 5 TIMES.                        RT0900
002700             15  PT-FIELD-ID         PIC X(02).                  RT1000
002800             15  PT-OPERATOR         PIC X(02).                  RT1100
002900             15  PT-VALUE            PIC S9(07)V99.               RT1200
003000         10  PT-DENIAL-REASON        PIC X(40).                  RT1300
003100         10  PT-FLAG-REASON          PIC X(40).                  RT1400
