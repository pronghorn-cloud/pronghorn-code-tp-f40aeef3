000100******************************************************************
000200*    COPYBOOK    - ABENDREC                                      *
000300*    APPLICATION - AHCIP CLAIMS ADJUDICATION                     *
000400*    DESCRIPTION - COMMON TRACE/ABEND WORK AREA AND DUMP-LINE    *
000500*                  RECORD SHARED BY ALL ADJUDICATION PROGRAMS.   *
000600*                  MOVE THE CURRENT PARAGRAPH NAME TO PARA-NAME  *
000700*                  ON ENTRY TO EVERY PARAGRAPH SO THE DUMP LINE  *
000800*                  BELOW SHOWS WHERE PROCESSING WAS WHEN AN      *
000900*                  OUT-OF-BALANCE OR INVALID-DATA CONDITION      *
001000*                  FORCED THE ABEND ROUTINE.                     *
001100*----------------------------------------------------------------*
001200* CHANGE LOG                                                     *
001300*   DATE     BY   TICKET     DESCRIPTION                         *
001400*   -------- ---- ---------- --------------------------------    *
001500*   03/14/89 JS   -----      ORIGINAL COPYBOOK                   *
001600*   09/02/91 TGD  CR-1140    ADDED ZERO-VAL/ONE-VAL FOR THE      *
001700*                            FORCED-DIVIDE ABEND TECHNIQUE       *
001800*   11/29/98 RMH  Y2K-0231   REVIEWED FOR YEAR 2000 - NO DATE    *
001900*                            FIELDS IN THIS COPYBOOK. NO CHANGE  *
002000*   06/07/03 KAP  CR-2077    WIDENED ABEND-REASON FOR AHCIP      *
002100*                            ADJUDICATION MESSAGES               *
002200******************************************************************
002300 01  ABEND-WORK-AREA.                                            AB0100
002400     05  PARA-NAME                   PIC X(30).                  AB0200
002500     05  ABEND-REASON                PIC X(40).                  AB0300
002600     05  ZERO-VAL                    PIC S9(4) COMP VALUE ZERO.  AB0400
002700     05  ONE-VAL                     PIC S9(4) COMP VALUE +1.    AB0500
002800     05  FILLER                      PIC X(08).                  AB0600
002900*
003000 01  ABEND-REC.                                                  AB0700
003100     05  FILLER                      PIC X(10)                  AB0800
003200                                     VALUE "**ABEND** ".         AB0900
003300     05  ABEND-PARA                  PIC X(30).                 AB1000
003400     05  FILLER                      PIC X(02) VALUE SPACES.    AB1100
003500     05  ABEND-MSG                   PIC X(40).                 AB1200
003600     05  FILLER                      PIC X(48) VALUE SPACES.    AB1300
