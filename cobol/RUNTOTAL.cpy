000100******************************************************************
000200*    COPYBOOK    - RUNTOTAL                                     *
000300*    APPLICATION - AHCIP CLAIMS ADJUDICATION                     *
000400*    DESCRIPTION - RUN-LEVEL COUNTERS AND DOLLAR TOTALS FOR THE  *
000500*                  NIGHTLY ADJUDICATION JOB.  ADJEDIT OWNS THIS  *
000600*                  AREA IN WORKING-STORAGE AND PASSES IT BY      *
000700*                  REFERENCE TO ADJPOST, WHICH UPDATES IT IN     *
000800*                  PLACE ONE CLAIM AT A TIME.  PRINTED BY THE    *
000900*                  END-OF-RUN REPORT.                            *
001000*----------------------------------------------------------------*
001100* CHANGE LOG                                                     *
001200*   DATE     BY   TICKET     DESCRIPTION                         *
001300*   -------- ---- ---------- --------------------------------    *
001400*   05/23/89 JS   -----      ORIGINAL COPYBOOK                   *
001500*   08/14/03 KAP  CR-2140    ADDED CLAIM COUNTS BY OUTCOME AND   *
001600*                            DOLLAR TOTALS FOR THE FINANCIAL     *
001700*                            SECTION OF THE REPORT               *
001800******************************************************************
001900 01  ADJPOST-RUN-TOTALS.                                         RN0100
002000     05  PT-AUDIT-COUNT              PIC S9(07) COMP.            RN0200
002100     05  PT-APPROVE-COUNT            PIC S9(07) COMP.            RN0300
002200     05  PT-DENY-COUNT               PIC S9(07) COMP.            RN0400
002300     05  PT-FLAG-COUNT               PIC S9(07) COMP.            RN0500
002400     05  PT-CLAIMS-PROCESSED         PIC S9(07) COMP.            RN0600
002500     05  PT-CLAIMS-APPROVED          PIC S9(07) COMP.            RN0700
002600     05  PT-CLAIMS-DENIED            PIC S9(07) COMP.            RN0800
002700     05  PT-CLAIMS-FLAGGED           PIC S9(07) COMP.            RN0900
002800     05  PT-CLAIMS-ERROR             PIC S9(07) COMP.            RN1000
002900     05  PT-TOTAL-SUBMITTED-AMT      PIC S9(09)V99 COMP-3.       RN1100
003000     05  PT-TOTAL-APPROVED-AMT       PIC S9(09)V99 COMP-3.       RN1200
003100     05  PT-TOTAL-ADJUSTMENT-AMT     PIC S9(09)V99 COMP-3.       RN1300
