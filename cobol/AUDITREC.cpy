000100******************************************************************
000200*    COPYBOOK    - AUDITREC                                     *
000300*    APPLICATION - AHCIP CLAIMS ADJUDICATION                     *
000400*    FILE        - AUDITLOG  (DDS0001.AHCIP.AUDITLG)             *
000500*    DESCRIPTION - ONE RECORD PER RULE EXECUTION AGAINST A       *
000600*                  CLAIM.  WRITTEN REGARDLESS OF MATCH/NO-MATCH  *
000700*                  SO THE FULL EVALUATION TRAIL IS PRESERVED.    *
000800*----------------------------------------------------------------*
000900* CHANGE LOG                                                     *
001000*   DATE     BY   TICKET     DESCRIPTION                         *
001100*   -------- ---- ---------- --------------------------------    *
001200*   04/25/89 JS   -----      ORIGINAL COPYBOOK                   *
001300*   11/29/98 RMH  Y2K-0231   REVIEWED FOR YEAR 2000 - NO DATE    *
001400*                            FIELDS IN THIS COPYBOOK. NO CHANGE  *
001450*   09/14/09 DLW  CR-3361    ADDED FILLER PADDING TO ROUND       *
001460*                            RECORD OUT TO 80 BYTES              *
001500******************************************************************
001600 01  AUDIT-REC.                                                  AU0100
001700     05  AU-CLAIM-NUMBER             PIC X(18).                  AU0200
001800     05  AU-RULE-CODE                PIC X(10).                  AU0300
001900     05  AU-EXEC-RESULT              PIC X(08).                  AU0400
002000         88  AU-RESULT-APPROVE           VALUE "APPROVE ".        AU0500
002100         88  AU-RESULT-DENY              VALUE "DENY    ".        AU0600
002200         88  AU-RESULT-FLAG              VALUE "FLAG    ".        AU0700
002300         88  AU-RESULT-NOMATCH           VALUE "NOMATCH ".        AU0800
002400     05  AU-RATIONALE                PIC X(40).                  AU0900
002500     05  FILLER                      PIC X(04) VALUE SPACES.     AU1000
