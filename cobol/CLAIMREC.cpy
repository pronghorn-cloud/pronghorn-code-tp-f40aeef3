000100******************************************************************
000200*    COPYBOOK    - CLAIMREC                                     *
000300*    APPLICATION - AHCIP CLAIMS ADJUDICATION                     *
000400*    FILE        - CLAIMS  (DDS0001.AHCIP.CLAIMS)                *
000500*    DESCRIPTION - ONE RECORD PER SUBMITTED CLAIM.  HEADER IS    *
000600*                  FOLLOWED BY UP TO 10 SERVICE LINES CARRIED    *
000700*                  INLINE IN THE SAME RECORD (NOT A SEPARATE     *
000800*                  DETAIL FILE).  FILE IS SORTED ASCENDING BY    *
000900*                  CL-PROVIDER-ID FOR THE PER-PROVIDER CONTROL   *
001000*                  BREAK IN THE SUMMARY REPORT.                  *
001100*----------------------------------------------------------------*
001200* CHANGE LOG                                                     *
001300*   DATE     BY   TICKET     DESCRIPTION                         *
001400*   -------- ---- ---------- --------------------------------    *
001500*   04/18/89 JS   -----      ORIGINAL COPYBOOK                   *
001600*   02/18/94 TGD  CR-0876    WIDENED CL-SVC-LINE TABLE FROM 6    *
001700*                            TO 10 OCCURRENCES                   *
001800*   11/29/98 RMH  Y2K-0231   SERVICE DATES ALREADY 8-DIGIT       *
001900*                            YYYYMMDD - NO WINDOWING NEEDED      *
002000*   06/07/03 KAP  CR-2077    ADDED CL-SERVICE-END-DATE           *
002050*   09/14/09 DLW  CR-3361    ADDED FILLER PADDING TO ROUND RECORD*
002060*                            OUT TO 300 BYTES - ROOM FOR A       *
002070*                            FUTURE SERVICE-LINE FIELD WITHOUT A *
002080*                            FILE REORG                          *
002100******************************************************************
002200 01  CLAIM-REC.                                                  CM0100
002300     05  CL-CLAIM-NUMBER             PIC X(18).                  CM0200
002400     05  CL-PROVIDER-ID              PIC X(08).                  CM0300
002500     05  CL-PATIENT-ID-HASH          PIC X(16).                  CM0400
002600     05  CL-PATIENT-AGE              PIC 9(03).                  CM0500
002700     05  CL-SERVICE-DATE             PIC 9(08).                  CM0600
002800     05  CL-SERVICE-END-DATE         PIC 9(08).                  CM0700
002900     05  CL-CLAIM-STATUS             PIC X(01).                  CM0800
003000         88  CL-STATUS-DRAFT             VALUE "D".               CM0900
003100         88  CL-STATUS-SUBMITTED         VALUE "S".               CM1000
003200         88  CL-STATUS-ADJUDICATED       VALUE "J".               CM1100
003300         88  CL-STATUS-APPROVED          VALUE "A".               CM1200
003400         88  CL-STATUS-DENIED            VALUE "N".               CM1300
003500     05  CL-LINE-COUNT               PIC 9(02).                  CM1400
003550     05  FILLER                      PIC X(02) VALUE SPACES.     CM1450
003600     05  CL-SVC-LINE OCCURS 10 TIMES                             CM1500
003700                 INDEXED BY CL-LINE-IDX.                         CM1600
003800         10  CL-PROC-CODE            PIC X(10).                  CM1700
003900         10  CL-QUANTITY             PIC 9(03).                  CM1800
004000         10  CL-UNIT-PRICE           PIC S9(07)V99.               CM1900
004100     05  FILLER                      PIC X(14) VALUE SPACES.     CM2000
