000100 IDENTIFICATION DIVISION.                                         AE0010
000200******************************************************************AE0020
000300 PROGRAM-ID.  ADJEDIT.                                            AE0030
000400 AUTHOR. JON SAYLES.                                              AE0040
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          AE0050
000600 DATE-WRITTEN. 05/30/89.                                          AE0060
000700 DATE-COMPILED. 05/30/89.                                         AE0070
000800 SECURITY. NON-CONFIDENTIAL.                                      AE0080
000900*                                                                 AE0090
001000*REMARKS.                                                         AE0100
001100*                                                                 AE0110
001200*    THIS IS THE MAIN PROGRAM OF THE NIGHTLY AHCIP CLAIMS         AE0120
001300*    ADJUDICATION RUN.  IT LOADS THE FEE SCHEDULE AND THE ACTIVE  AE0130
001400*    ADJUDICATION/VALIDATION RULES INTO IN-MEMORY TABLES, THEN    AE0140
001500*    READS THE SUBMITTED-CLAIMS FILE SEQUENTIALLY (SORTED BY      AE0150
001600*    PROVIDER-ID) AND CALLS ADJPOST ONCE FOR EVERY CLAIM IN       AE0160
001700*    STATUS S (SUBMITTED).  ADJPOST RETURNS THE COMPLETED         AE0170
001800*    ADJUDICATION RESULT RECORD, WHICH THIS PROGRAM WRITES TO     AE0180
001900*    ADJRESULT.  CLAIMS NOT IN STATUS S ARE COUNTED AS SKIPPED    AE0190
002000*    AND NO RESULT RECORD IS WRITTEN FOR THEM.                    AE0200
002100*                                                                 AE0210
002200*    ADJPOST IS ALSO CALLED ONCE AT STARTUP (FUNCTION-CD 'O') TO  AE0220
002300*    OPEN THE AUDITLOG FILE AND ONCE AT END OF RUN (FUNCTION-CD   AE0230
002400*    'C') TO CLOSE IT - ADJPOST OWNS THAT FILE SINCE IT WRITES    AE0240
002500*    MANY AUDIT RECORDS PER CLAIM.                                AE0250
002600*                                                                 AE0260
002700*    A PER-PROVIDER SUBTOTAL (CLAIMS PROCESSED, SUBMITTED AND     AE0270
002800*    APPROVED AMOUNTS) IS ACCUMULATED AS THE CONTROL BREAK ON     AE0280
002900*    CL-PROVIDER-ID OCCURS DURING THE MAIN READ LOOP AND HELD IN  AE0290
003000*    A TABLE UNTIL THE SUMMARY REPORT IS PRODUCED AT END OF RUN.  AE0300
003100*                                                                 AE0310
003200*---------------------------------------------------------------- AE0320
003300* CHANGE LOG                                                      AE0330
003400*   DATE     BY   TICKET     DESCRIPTION                          AE0340
003500*   -------- ---- ---------- --------------------------------     AE0350
003600*   05/30/89 JS   -----      ORIGINAL PROGRAM                     AE0360
003700*   02/18/94 TGD  CR-0876    APPROVED LINE AMOUNT NOW CAPPED AT   AE0370
003800*                            BILLED AMOUNT PER ADJ COMMITTEE      AE0380
003900*                            RULING 94-04 (SEE ADJPOST)           AE0390
004000*   11/29/98 RMH  Y2K-0231   RUN DATE NOW WINDOWED FROM THE       AE0400
004100*                            2-DIGIT ACCEPT FROM DATE YEAR.       AE0410
004200*                            RULES/FEESCHED DATES ALREADY         AE0420
004300*                            8-DIGIT YYYYMMDD - NO CHANGE.        AE0430
004400*   06/07/03 KAP  CR-2077    FLAG MATCHES NO LONGER STOP RULE     AE0440
004500*                            EVALUATION - SEE ADJPOST/RULEEVAL    AE0450
004600*   08/14/03 KAP  CR-2140    ADJPOST NOW OWNS THE AUDITLOG FILE - AE0460
004700*                            THIS PROGRAM CALLS IT WITH A NEW     AE0470
004800*                            FUNCTION-CD TO OPEN/CLOSE IT AT      AE0480
004900*                            START/END OF RUN.  FINANCIAL SECTION AE0490
005000*                            OF THE SUMMARY REPORT EXPANDED WITH  AE0500
005100*                            RUN-TOTAL DOLLAR AMOUNTS.            AE0510
005110*   03/11/09 DLW  CR-3355    ABEND DUMP LINE NOW SHOWS THE        AE0512
005120*                            FAILING PARAGRAPH AND REASON -       AE0513
005130*                            ABEND-PARA/ABEND-MSG WERE NEVER      AE0514
005140*                            MOVED FROM PARA-NAME/ABEND-REASON.   AE0515
005200******************************************************************AE0520
005300 ENVIRONMENT DIVISION.                                            AE0530
005400 CONFIGURATION SECTION.                                           AE0540
005500 SOURCE-COMPUTER. IBM-390.                                        AE0550
005600 OBJECT-COMPUTER. IBM-390.                                        AE0560
005700 SPECIAL-NAMES.                                                   AE0570
005800     C01 IS NEXT-PAGE.                                            AE0580
005900 INPUT-OUTPUT SECTION.                                            AE0590
006000 FILE-CONTROL.                                                    AE0600
006100     SELECT SYSOUT                                                AE0610
006200     ASSIGN TO UT-S-SYSOUT                                        AE0620
006300       ORGANIZATION IS SEQUENTIAL.                                AE0630
006400*                                                                 AE0640
006500     SELECT RULES-FILE                                            AE0650
006600     ASSIGN TO UT-S-RULES                                         AE0660
006700       ACCESS MODE IS SEQUENTIAL                                  AE0670
006800       FILE STATUS IS RULES-STATUS.                               AE0680
006900*                                                                 AE0690
007000     SELECT FEESCHED-FILE                                         AE0700
007100     ASSIGN TO UT-S-FEESCHD                                       AE0710
007200       ACCESS MODE IS SEQUENTIAL                                  AE0720
007300       FILE STATUS IS FEESCHED-STATUS.                            AE0730
007400*                                                                 AE0740
007500     SELECT CLAIMS-FILE                                           AE0750
007600     ASSIGN TO UT-S-CLAIMS                                        AE0760
007700       ACCESS MODE IS SEQUENTIAL                                  AE0770
007800       FILE STATUS IS CLAIMS-STATUS.                              AE0780
007900*                                                                 AE0790
008000     SELECT ADJRESULT-FILE                                        AE0800
008100     ASSIGN TO UT-S-ADJRSLT                                       AE0810
008200       ACCESS MODE IS SEQUENTIAL                                  AE0820
008300       FILE STATUS IS ADJRESULT-STATUS.                           AE0830
008400*                                                                 AE0840
008500     SELECT RPTFILE                                               AE0850
008600     ASSIGN TO UT-S-RPTFILE                                       AE0860
008700       ACCESS MODE IS SEQUENTIAL                                  AE0870
008800       FILE STATUS IS OFCODE.                                     AE0880
008900*                                                                 AE0890
009000 DATA DIVISION.                                                   AE0900
009100 FILE SECTION.                                                    AE0910
009200 FD  SYSOUT                                                       AE0920
009300     RECORDING MODE IS F                                          AE0930
009400     LABEL RECORDS ARE STANDARD                                   AE0940
009500     RECORD CONTAINS 130 CHARACTERS                               AE0950
009600     BLOCK CONTAINS 0 RECORDS                                     AE0960
009700     DATA RECORD IS SYSOUT-REC.                                   AE0970
009800 01  SYSOUT-REC  PIC X(130).                                      AE0980
009900*                                                                 AE0990
010000***** RULES FILE - ONE RECORD PER ADJUDICATION/VALIDATION RULE.   AE1000
010100***** LOADED, FILTERED AND PRIORITY-ORDERED IN 250-LOAD-RULE-TABLEAE1010
010200 FD  RULES-FILE                                                   AE1020
010300     RECORDING MODE IS F                                          AE1030
010400     LABEL RECORDS ARE STANDARD                                   AE1040
010500     RECORD CONTAINS 216 CHARACTERS                               AE1050
010600     BLOCK CONTAINS 0 RECORDS                                     AE1060
010700     DATA RECORD IS RULES-REC-IN.                                 AE1070
010800 01  RULES-REC-IN  PIC X(216).                                    AE1080
010900*                                                                 AE1090
011000***** FEESCHED FILE - SORTED ASCENDING BY PROC-CODE.  LOADED INTO AE1100
011100***** FEELKUP'S IN-MEMORY TABLE ONE ROW AT A TIME.                AE1110
011200 FD  FEESCHED-FILE                                                AE1120
011300     RECORDING MODE IS F                                          AE1130
011400     LABEL RECORDS ARE STANDARD                                   AE1140
011500     RECORD CONTAINS 89 CHARACTERS                                AE1150
011600     BLOCK CONTAINS 0 RECORDS                                     AE1160
011700     DATA RECORD IS FEESCHED-REC-IN.                              AE1170
011800 01  FEESCHED-REC-IN  PIC X(89).                                  AE1180
011900*                                                                 AE1190
012000***** CLAIMS FILE - SORTED ASCENDING BY PROVIDER-ID FOR THE       AE1200
012100***** PER-PROVIDER CONTROL BREAK IN THE SUMMARY REPORT.           AE1210
012200 FD  CLAIMS-FILE                                                  AE1220
012300     RECORDING MODE IS F                                          AE1230
012400     LABEL RECORDS ARE STANDARD                                   AE1240
012500     RECORD CONTAINS 300 CHARACTERS                               AE1250
012600     BLOCK CONTAINS 0 RECORDS                                     AE1260
012700     DATA RECORD IS CLAIMS-REC-IN.                                AE1270
012800 01  CLAIMS-REC-IN  PIC X(300).                                   AE1280
012900*                                                                 AE1290
013000***** ADJRESULT FILE - ONE RECORD PER CLAIM PROCESSED.            AE1300
013100 FD  ADJRESULT-FILE                                               AE1310
013200     RECORDING MODE IS F                                          AE1320
013300     LABEL RECORDS ARE STANDARD                                   AE1330
013400     RECORD CONTAINS 150 CHARACTERS                               AE1340
013500     BLOCK CONTAINS 0 RECORDS                                     AE1350
013600     DATA RECORD IS ADJRESULT-REC-OUT.                            AE1360
013700 01  ADJRESULT-REC-OUT  PIC X(150).                               AE1370
013800*                                                                 AE1380
013900***** RPTFILE - ADJUDICATION RUN SUMMARY REPORT, 132-COLUMN PRINT.AE1390
014000 FD  RPTFILE                                                      AE1400
014100     RECORDING MODE IS F                                          AE1410
014200     LABEL RECORDS ARE STANDARD                                   AE1420
014300     RECORD CONTAINS 132 CHARACTERS                               AE1430
014400     BLOCK CONTAINS 0 RECORDS                                     AE1440
014500     DATA RECORD IS RPT-REC.                                      AE1450
014600 01  RPT-REC  PIC X(132).                                         AE1460
014700*                                                                 AE1470
014800 WORKING-STORAGE SECTION.                                         AE1480
014900*                                                                 AE1490
015000***** FILE STATUS CODES - CHECKED AFTER EVERY OPEN/CLOSE.         AE1500
015100 01  FILE-STATUS-CODES.                                           AE1510
015200     05  RULES-STATUS            PIC X(02).                       AE1520
015300         88  RULES-OK                VALUE "00".                  AE1530
015400     05  FEESCHED-STATUS         PIC X(02).                       AE1540
015500         88  FEESCHED-OK             VALUE "00".                  AE1550
015600     05  CLAIMS-STATUS           PIC X(02).                       AE1560
015700         88  CLAIMS-OK               VALUE "00".                  AE1570
015800     05  ADJRESULT-STATUS        PIC X(02).                       AE1580
015900         88  ADJRESULT-OK            VALUE "00".                  AE1590
016000     05  OFCODE                  PIC X(02).                       AE1600
016100         88  CODE-WRITE              VALUE SPACES.                AE1610
016200*                                                                 AE1620
016300***** EOF / LOOP-CONTROL SWITCHES.                                AE1630
016400 01  FLAGS-AND-SWITCHES.                                          AE1640
016500     05  MORE-CLAIMS-SW          PIC X(01) VALUE "Y".             AE1650
016600         88  MORE-CLAIMS             VALUE "Y".                   AE1660
016700         88  NO-MORE-CLAIMS          VALUE "N".                   AE1670
016800     05  MORE-RULES-SW           PIC X(01) VALUE "Y".             AE1680
016900         88  MORE-RULES              VALUE "Y".                   AE1690
017000         88  NO-MORE-RULES           VALUE "N".                   AE1700
017100     05  MORE-FEESCHED-SW        PIC X(01) VALUE "Y".             AE1710
017200         88  MORE-FEESCHED           VALUE "Y".                   AE1720
017300         88  NO-MORE-FEESCHED        VALUE "N".                   AE1730
017400     05  WS-FIRST-PROVIDER-SW    PIC X(01) VALUE "Y".             AE1740
017500         88  WS-FIRST-PROVIDER       VALUE "Y".                   AE1750
017600*                                                                 AE1760
017700***** RUN-DATE ESTABLISHMENT - Y2K WINDOW ON THE ACCEPT FROM DATE AE1770
017800***** 2-DIGIT YEAR.  SEE 050-ESTABLISH-RUN-DATE.                  AE1780
017900 01  WS-TODAY-YYMMDD             PIC 9(06).                       AE1790
018000 01  WS-TODAY-BROKEN REDEFINES WS-TODAY-YYMMDD.                   AE1800
018100     05  WS-TODAY-YY             PIC 9(02).                       AE1810
018200     05  WS-TODAY-MM             PIC 9(02).                       AE1820
018300     05  WS-TODAY-DD             PIC 9(02).                       AE1830
018400 77  WS-CENTURY                  PIC 9(02).                       AE1840
018500 01  WS-RUN-DATE                 PIC 9(08).                       AE1850
018600 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE.                    AE1860
018700     05  WS-RUN-CCYY             PIC 9(04).                       AE1870
018800     05  WS-RUN-MM               PIC 9(02).                       AE1880
018900     05  WS-RUN-DD               PIC 9(02).                       AE1890
019000*                                                                 AE1900
019100***** COPYBOOK RECORD LAYOUTS - THE SAME SHARED LAYOUTS ADJPOST   AE1910
019200***** AND FEELKUP RECEIVE BY REFERENCE, OWNED IN WORKING-STORAGE. AE1920
019300 COPY RULEREC.                                                    AE1930
019400 COPY FEEREC.                                                     AE1940
019500 COPY CLAIMREC.                                                   AE1950
019600 COPY ADJREC.                                                     AE1960
019700 COPY RULETBL.                                                    AE1970
019800 COPY RUNTOTAL.                                                   AE1980
019900*                                                                 AE1990
020000***** PARALLEL ARRAY OF RULE-PRIORITY VALUES, KEPT IN STEP WITH   AE2000
020100***** ADJPOST-RULE-ROW WHILE THE TABLE IS BEING LOADED AND ORDEREDAE2010
020200***** - NOT PASSED TO ADJPOST - THE ROW ORDER ITSELF CARRIES THE  AE2020
020300***** PRIORITY RANKING ONCE THE TABLE IS BUILT.                   AE2030
020400 01  WS-RULE-PRIORITY-TABLE.                                      AE2040
020500     05  WS-LOAD-PRIORITY OCCURS 500 TIMES                        AE2050
020600                 PIC 9(04) COMP.                                  AE2060
020700 01  WS-RULE-LOAD-SUBS.                                           AE2070
020800     05  WS-INSERT-POS           PIC S9(04) COMP.                 AE2080
020900     05  WS-SCAN-SUB             PIC S9(04) COMP.                 AE2090
021000     05  WS-SHIFT-SUB            PIC S9(04) COMP.                 AE2100
021100*                                                                 AE2110
021200***** CALL AREA PASSED TO FEELKUP TO LOAD ITS FEE TABLE - LAYOUT  AE2120
021300***** MUST MATCH FEE-FUNC-REC IN FEELKUP EXACTLY.                 AE2130
021400 01  WS-FEE-CALL-AREA.                                            AE2140
021500     05  FEE-FUNCTION-CD         PIC X(01).                       AE2150
021600         88  FEE-FUNC-LOAD           VALUE "L".                   AE2160
021700         88  FEE-FUNC-GET-FEE        VALUE "G".                   AE2170
021800         88  FEE-FUNC-VALIDATE       VALUE "V".                   AE2180
021900     05  FEE-LOAD-AREA.                                           AE2190
022000         10  FEE-PROC-CODE       PIC X(10).                       AE2200
022100         10  FEE-SHORT-DESC      PIC X(30).                       AE2210
022200         10  FEE-CATEGORY        PIC X(10).                       AE2220
022300         10  FEE-AMOUNT          PIC S9(07)V99.                   AE2230
022400         10  FEE-EFFECTIVE-DATE  PIC 9(08).                       AE2240
022500         10  FEE-EXPIRATION-DATE PIC 9(08).                       AE2250
022600         10  FEE-ACTIVE-FLAG     PIC X(01).                       AE2260
022700         10  FEE-DEPRECATED-FLAG PIC X(01).                       AE2270
022800         10  FEE-REPLACEMENT-CODE PIC X(10).                      AE2280
022900     05  FEE-LOOKUP-AREA REDEFINES FEE-LOAD-AREA.                 AE2290
023000         10  FEE-LOOKUP-CODE     PIC X(10).                       AE2300
023100         10  FEE-LOOKUP-DATE     PIC 9(08).                       AE2310
023200         10  FILLER              PIC X(69).                       AE2320
023300     05  FEE-AMOUNT-OUT          PIC S9(07)V99.                   AE2330
023400     05  FEE-FOUND-SW            PIC X(01).                       AE2340
023500         88  FEE-CODE-FOUND          VALUE "Y".                   AE2350
023600     05  FEE-VALID-CD            PIC X(01).                       AE2360
023700         88  FEE-CODE-IS-VALID       VALUE "V".                   AE2370
023800         88  FEE-CODE-IS-DEPRECATED  VALUE "D".                   AE2380
023900         88  FEE-CODE-IS-INVALID     VALUE "I".                   AE2390
024000     05  FEE-REPLACEMENT-OUT     PIC X(10).                       AE2400
024100     05  FILLER                  PIC X(05).                       AE2410
024200 01  FEE-RETURN-CD                PIC S9(04) COMP.                AE2420
024300*                                                                 AE2430
024400***** RETURN CODE FROM ADJPOST.                                   AE2440
024500 01  ADJPOST-RETURN-CD            PIC S9(04) COMP.                AE2450
024600*                                                                 AE2460
024700***** CLAIMS-READ AND PER-RUN COUNTERS NOT CARRIED IN RUNTOTAL.   AE2470
024800 01  WS-RUN-COUNTERS.                                             AE2480
024900     05  WS-CLAIMS-READ          PIC S9(07) COMP VALUE ZERO.      AE2490
025000     05  WS-CLAIMS-SKIPPED       PIC S9(07) COMP VALUE ZERO.      AE2500
025100*                                                                 AE2510
025200***** PER-PROVIDER CONTROL-BREAK HOLD AREA - ACCUMULATED DURING   AE2520
025300***** THE MAIN READ LOOP, CLOSED OUT INTO WS-PROVIDER-TABLE ON    AE2530
025400***** CHANGE OF CL-PROVIDER-ID (150-PROVIDER-BREAK-CHECK).        AE2540
025500 01  WS-PROVIDER-HOLD.                                            AE2550
025600     05  WS-HOLD-PROVIDER-ID     PIC X(08).                       AE2560
025700     05  WS-HOLD-CLAIM-COUNT     PIC S9(07) COMP VALUE ZERO.      AE2570
025800     05  WS-HOLD-SUBMIT-AMT      PIC S9(09)V99 COMP-3 VALUE ZERO. AE2580
025900     05  WS-HOLD-APPROVED-AMT    PIC S9(09)V99 COMP-3 VALUE ZERO. AE2590
026000*                                                                 AE2600
026100***** COMPLETED PER-PROVIDER SUBTOTALS, PRINTED IN THE CONTROL    AE2610
026200***** BREAK SECTION OF THE SUMMARY REPORT AT END OF RUN.          AE2620
026300 01  WS-PROVIDER-TABLE.                                           AE2630
026400     05  WS-PROVIDER-COUNT       PIC S9(04) COMP VALUE ZERO.      AE2640
026500     05  WS-PROVIDER-ROW OCCURS 200 TIMES                         AE2650
026600                 INDEXED BY WS-PROV-IDX.                          AE2660
026700         10  WS-PROV-ID          PIC X(08).                       AE2670
026800         10  WS-PROV-CLAIM-COUNT PIC S9(07) COMP.                 AE2680
026900         10  WS-PROV-SUBMIT-AMT  PIC S9(09)V99 COMP-3.            AE2690
027000         10  WS-PROV-APPROVED-AMT PIC S9(09)V99 COMP-3.           AE2700
027100*                                                                 AE2710
027200***** RULE-EXECUTION-STATISTICS APPROVAL/DENIAL RATE WORK AREAS.  AE2720
027300 01  WS-RATE-WORK.                                                AE2730
027400     05  WS-APPROVAL-RATE        PIC S9(03)V99 COMP-3 VALUE ZERO. AE2740
027500     05  WS-DENIAL-RATE          PIC S9(03)V99 COMP-3 VALUE ZERO. AE2750
027600*                                                                 AE2760
027700***** PAGINATION COUNTERS FOR THE SUMMARY REPORT.                 AE2770
027800 01  WS-PRINT-COUNTERS.                                           AE2780
027900     05  WS-LINES                PIC S9(04) COMP VALUE ZERO.      AE2790
028000     05  WS-PAGES                PIC S9(04) COMP VALUE ZERO.      AE2800
028100*                                                                 AE2810
028200***** REPORT LINE LAYOUTS - 132 COLUMN PRINT.                     AE2820
028300 01  WS-HDR-REC.                                                  AE2830
028400     05  FILLER                  PIC X(01) VALUE SPACE.           AE2840
028500     05  FILLER                  PIC X(30)                        AE2850
028600                 VALUE "AHCIP CLAIMS ADJUDICATION RUN".           AE2860
028700     05  FILLER                  PIC X(10) VALUE SPACES.          AE2870
028800     05  FILLER                  PIC X(10) VALUE "RUN DATE: ".    AE2880
028900     05  HDR-RUN-DATE.                                            AE2890
029000         10  HDR-CCYY            PIC 9(04).                       AE2900
029100         10  FILLER              PIC X(01) VALUE "-".             AE2910
029200         10  HDR-MM              PIC 9(02).                       AE2920
029300         10  FILLER              PIC X(01) VALUE "-".             AE2930
029400         10  HDR-DD              PIC 9(02).                       AE2940
029500     05  FILLER                  PIC X(30) VALUE SPACES.          AE2950
029600     05  FILLER                  PIC X(06) VALUE "PAGE: ".        AE2960
029700     05  PAGE-NBR-O              PIC ZZ9.                         AE2970
029800     05  FILLER                  PIC X(32) VALUE SPACES.          AE2980
029900*                                                                 AE2990
030000 01  WS-BLANK-LINE.                                               AE3000
030100     05  FILLER                  PIC X(132) VALUE SPACES.         AE3010
030200*                                                                 AE3020
030300 01  WS-SECTION-HDR.                                              AE3030
030400     05  FILLER                  PIC X(03) VALUE SPACES.          AE3040
030500     05  SH-SECTION-TITLE        PIC X(40).                       AE3050
030600     05  FILLER                  PIC X(89) VALUE SPACES.          AE3060
030700*                                                                 AE3070
030800 01  WS-COUNT-LINE.                                               AE3080
030900     05  FILLER                  PIC X(05) VALUE SPACES.          AE3090
031000     05  CC-LABEL-O              PIC X(35).                       AE3100
031100     05  FILLER                  PIC X(05) VALUE SPACES.          AE3110
031200     05  CC-COUNT-O              PIC ZZZ,ZZ9.                     AE3120
031300     05  FILLER                  PIC X(80) VALUE SPACES.          AE3130
031400*                                                                 AE3140
031500 01  WS-MONEY-LINE.                                               AE3150
031600     05  FILLER                  PIC X(05) VALUE SPACES.          AE3160
031700     05  FN-LABEL-O              PIC X(35).                       AE3170
031800     05  FILLER                  PIC X(05) VALUE SPACES.          AE3180
031900     05  FN-AMOUNT-O             PIC Z,ZZZ,ZZZ,ZZ9.99-.           AE3190
032000     05  FILLER                  PIC X(70) VALUE SPACES.          AE3200
032100*                                                                 AE3210
032200 01  WS-RATE-LINE.                                                AE3220
032300     05  FILLER                  PIC X(05) VALUE SPACES.          AE3230
032400     05  RS-LABEL-O              PIC X(35).                       AE3240
032500     05  FILLER                  PIC X(05) VALUE SPACES.          AE3250
032600     05  RS-COUNT-O              PIC ZZZ,ZZ9.                     AE3260
032700     05  FILLER                  PIC X(05) VALUE SPACES.          AE3270
032800     05  RS-RATE-O               PIC ZZ9.99.                      AE3280
032900     05  FILLER                  PIC X(01) VALUE "%".             AE3290
033000     05  FILLER                  PIC X(68) VALUE SPACES.          AE3300
033100*                                                                 AE3310
033200 01  WS-PROVIDER-HDR-REC.                                         AE3320
033300     05  FILLER                  PIC X(05) VALUE SPACES.          AE3330
033400     05  FILLER                  PIC X(10) VALUE "PROVIDER".      AE3340
033500     05  FILLER                  PIC X(05) VALUE SPACES.          AE3350
033600     05  FILLER                  PIC X(10) VALUE "CLAIMS".        AE3360
033700     05  FILLER                  PIC X(05) VALUE SPACES.          AE3370
033800     05  FILLER                PIC X(18) VALUE "SUBMITTED AMOUNT".AE3380
033900     05  FILLER                  PIC X(05) VALUE SPACES.          AE3390
034000     05  FILLER                PIC X(15) VALUE "APPROVED AMOUNT". AE3400
034100     05  FILLER                  PIC X(59) VALUE SPACES.          AE3410
034200*                                                                 AE3420
034300 01  WS-PROVIDER-LINE-REC.                                        AE3430
034400     05  FILLER                  PIC X(05) VALUE SPACES.          AE3440
034500     05  PV-PROVIDER-O           PIC X(08).                       AE3450
034600     05  FILLER                  PIC X(07) VALUE SPACES.          AE3460
034700     05  FILLER                  PIC X(05) VALUE SPACES.          AE3470
034800     05  PV-COUNT-O              PIC ZZZ,ZZ9.                     AE3480
034900     05  FILLER                  PIC X(08) VALUE SPACES.          AE3490
035000     05  PV-SUBMIT-O             PIC Z,ZZZ,ZZZ,ZZ9.99-.           AE3500
035100     05  FILLER                  PIC X(05) VALUE SPACES.          AE3510
035200     05  PV-APPROVED-O           PIC Z,ZZZ,ZZZ,ZZ9.99-.           AE3520
035300     05  FILLER                  PIC X(53) VALUE SPACES.          AE3530
035400*                                                                 AE3540
035500 COPY ABENDREC.                                                   AE3550
035600*                                                                 AE3560
035700 PROCEDURE DIVISION.                                              AE3570
035800*                                                                 AE3580
035900***** MAINLINE.                                                   AE3590
036000 000-ADJEDIT-MAINLINE.                                            AE3600
036100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      AE3610
036200     PERFORM 100-MAINLINE THRU 100-EXIT                           AE3620
036300             UNTIL NO-MORE-CLAIMS.                                AE3630
036400     PERFORM 999-CLEANUP THRU 999-EXIT.                           AE3640
036500     MOVE +0 TO RETURN-CODE.                                      AE3650
036600     GOBACK.                                                      AE3660
036700*                                                                 AE3670
036800 000-HOUSEKEEPING.                                                AE3680
036900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        AE3690
037000     DISPLAY "******** BEGIN JOB ADJEDIT ********".               AE3700
037100     PERFORM 050-ESTABLISH-RUN-DATE THRU 050-EXIT.                AE3710
037200     INITIALIZE ADJPOST-RUN-TOTALS.                               AE3720
037300     MOVE ZERO TO WS-PROVIDER-COUNT.                              AE3730
037400     MOVE "Y" TO WS-FIRST-PROVIDER-SW.                            AE3740
037500     PERFORM 900-OPEN-FILES THRU 900-EXIT.                        AE3750
037600     MOVE "O" TO ADJPOST-FUNCTION-CD.                             AE3760
037700     CALL "ADJPOST" USING ADJPOST-FUNCTION-CD, CLAIM-REC,         AE3770
037800             ADJ-RESULT-REC, ADJPOST-RULE-TABLE,                  AE3780
037900             ADJPOST-RUN-TOTALS, ADJPOST-RETURN-CD.               AE3790
038000     IF ADJPOST-RETURN-CD NOT = ZERO                              AE3800
038100         MOVE "ADJPOST AUDITLOG OPEN FAILED" TO ABEND-REASON      AE3810
038200         GO TO 1000-ABEND-RTN                                     AE3820
038300     END-IF.                                                      AE3830
038400     PERFORM 200-LOAD-FEE-TABLE THRU 200-EXIT.                    AE3840
038500     PERFORM 250-LOAD-RULE-TABLE THRU 250-EXIT.                   AE3850
038600     IF ADJPOST-RULE-COUNT = ZERO                                 AE3860
038700         DISPLAY "ADJEDIT - WARNING - NO ACTIVE RULES FOR RUN "   AE3870
038800             WS-RUN-DATE                                          AE3880
038900     END-IF.                                                      AE3890
039000     PERFORM 940-READ-CLAIMS THRU 940-EXIT.                       AE3900
039100 000-EXIT.                                                        AE3910
039200     EXIT.                                                        AE3920
039300*                                                                 AE3930
039400***** Y2K CENTURY WINDOW - SEE CHANGE LOG TICKET Y2K-0231.        AE3940
039500 050-ESTABLISH-RUN-DATE.                                          AE3950
039600     MOVE "050-ESTABLISH-RUN-DATE" TO PARA-NAME.                  AE3960
039700     ACCEPT WS-TODAY-YYMMDD FROM DATE.                            AE3970
039800     IF WS-TODAY-YY < 50                                          AE3980
039900         MOVE 20 TO WS-CENTURY                                    AE3990
040000     ELSE                                                         AE4000
040100         MOVE 19 TO WS-CENTURY                                    AE4010
040200     END-IF.                                                      AE4020
040300     COMPUTE WS-RUN-DATE =                                        AE4030
040400             WS-CENTURY * 1000000 + WS-TODAY-YYMMDD.              AE4040
040500 050-EXIT.                                                        AE4050
040600     EXIT.                                                        AE4060
040700*                                                                 AE4070
040800 100-MAINLINE.                                                    AE4080
040900     MOVE "100-MAINLINE" TO PARA-NAME.                            AE4090
041000     PERFORM 150-PROVIDER-BREAK-CHECK THRU 150-EXIT.              AE4100
041100     IF CL-STATUS-SUBMITTED                                       AE4110
041200         MOVE "P" TO ADJPOST-FUNCTION-CD                          AE4120
041300         CALL "ADJPOST" USING ADJPOST-FUNCTION-CD, CLAIM-REC,     AE4130
041400                 ADJ-RESULT-REC, ADJPOST-RULE-TABLE,              AE4140
041500                 ADJPOST-RUN-TOTALS, ADJPOST-RETURN-CD            AE4150
041600         WRITE ADJRESULT-REC-OUT FROM ADJ-RESULT-REC              AE4160
041700         PERFORM 160-ACCUM-PROVIDER-TOTALS THRU 160-EXIT          AE4170
041800     ELSE                                                         AE4180
041900         ADD 1 TO WS-CLAIMS-SKIPPED                               AE4190
042000     END-IF.                                                      AE4200
042100     PERFORM 940-READ-CLAIMS THRU 940-EXIT.                       AE4210
042200 100-EXIT.                                                        AE4220
042300     EXIT.                                                        AE4230
042400*                                                                 AE4240
042500***** CLAIMS-FILE IS SORTED ASCENDING BY CL-PROVIDER-ID - A CHANGEAE4250
042600***** OF KEY CLOSES OUT THE PRIOR PROVIDER'S SUBTOTAL.            AE4260
042700 150-PROVIDER-BREAK-CHECK.                                        AE4270
042800     MOVE "150-PROVIDER-BREAK-CHECK" TO PARA-NAME.                AE4280
042900     IF WS-FIRST-PROVIDER                                         AE4290
043000         MOVE "N" TO WS-FIRST-PROVIDER-SW                         AE4300
043100         MOVE CL-PROVIDER-ID TO WS-HOLD-PROVIDER-ID               AE4310
043200     ELSE                                                         AE4320
043300         IF CL-PROVIDER-ID NOT = WS-HOLD-PROVIDER-ID              AE4330
043400             PERFORM 165-CLOSE-PROVIDER-GROUP THRU 165-EXIT       AE4340
043500             MOVE CL-PROVIDER-ID TO WS-HOLD-PROVIDER-ID           AE4350
043600         END-IF                                                   AE4360
043700     END-IF.                                                      AE4370
043800 150-EXIT.                                                        AE4380
043900     EXIT.                                                        AE4390
044000*                                                                 AE4400
044100 160-ACCUM-PROVIDER-TOTALS.                                       AE4410
044200     MOVE "160-ACCUM-PROVIDER-TOTALS" TO PARA-NAME.               AE4420
044300     ADD 1 TO WS-HOLD-CLAIM-COUNT.                                AE4430
044400     ADD AJ-SUBMITTED-AMOUNT TO WS-HOLD-SUBMIT-AMT.               AE4440
044500     ADD AJ-APPROVED-AMOUNT TO WS-HOLD-APPROVED-AMT.              AE4450
044600 160-EXIT.                                                        AE4460
044700     EXIT.                                                        AE4470
044800*                                                                 AE4480
044900 165-CLOSE-PROVIDER-GROUP.                                        AE4490
045000     MOVE "165-CLOSE-PROVIDER-GROUP" TO PARA-NAME.                AE4500
045100     IF WS-PROVIDER-COUNT < 200                                   AE4510
045200         ADD 1 TO WS-PROVIDER-COUNT                               AE4520
045300         SET WS-PROV-IDX TO WS-PROVIDER-COUNT                     AE4530
045400         MOVE WS-HOLD-PROVIDER-ID TO WS-PROV-ID(WS-PROV-IDX)      AE4540
045500         MOVE WS-HOLD-CLAIM-COUNT                                 AE4550
045600                     TO WS-PROV-CLAIM-COUNT(WS-PROV-IDX)          AE4560
045700         MOVE WS-HOLD-SUBMIT-AMT                                  AE4570
045800                     TO WS-PROV-SUBMIT-AMT(WS-PROV-IDX)           AE4580
045900         MOVE WS-HOLD-APPROVED-AMT                                AE4590
046000                     TO WS-PROV-APPROVED-AMT(WS-PROV-IDX)         AE4600
046100     ELSE                                                         AE4610
046200         DISPLAY "ADJEDIT - WARNING - PROVIDER TABLE FULL - "     AE4620
046300             WS-HOLD-PROVIDER-ID " SUBTOTAL DROPPED"              AE4630
046400     END-IF.                                                      AE4640
046500     MOVE ZERO TO WS-HOLD-CLAIM-COUNT.                            AE4650
046600     MOVE ZERO TO WS-HOLD-SUBMIT-AMT.                             AE4660
046700     MOVE ZERO TO WS-HOLD-APPROVED-AMT.                           AE4670
046800 165-EXIT.                                                        AE4680
046900     EXIT.                                                        AE4690
047000*                                                                 AE4700
047100***** LOADS FEELKUP'S IN-MEMORY FEE TABLE, ONE CALL PER FEESCHED  AE4710
047200***** RECORD.  FEELKUP KEEPS THE TABLE IN ITS OWN WORKING-STORAGE AE4720
047300***** FOR THE LIFE OF THE RUN UNIT - THIS PROGRAM NEVER SEES IT.  AE4730
047400 200-LOAD-FEE-TABLE.                                              AE4740
047500     MOVE "200-LOAD-FEE-TABLE" TO PARA-NAME.                      AE4750
047600     MOVE "Y" TO MORE-FEESCHED-SW.                                AE4760
047700     PERFORM 960-READ-FEESCHED THRU 960-EXIT.                     AE4770
047800     PERFORM 210-LOAD-ONE-FEE-ROW THRU 210-EXIT                   AE4780
047900             UNTIL NO-MORE-FEESCHED.                              AE4790
048000 200-EXIT.                                                        AE4800
048100     EXIT.                                                        AE4810
048200*                                                                 AE4820
048300 210-LOAD-ONE-FEE-ROW.                                            AE4830
048400     MOVE "210-LOAD-ONE-FEE-ROW" TO PARA-NAME.                    AE4840
048500     MOVE "L" TO FEE-FUNCTION-CD.                                 AE4850
048600     MOVE FEE-REC TO FEE-LOAD-AREA.                               AE4860
048700     CALL "FEELKUP" USING WS-FEE-CALL-AREA, FEE-RETURN-CD.        AE4870
048800     PERFORM 960-READ-FEESCHED THRU 960-EXIT.                     AE4880
048900 210-EXIT.                                                        AE4890
049000     EXIT.                                                        AE4900
049100*                                                                 AE4910
049200***** LOADS THE ACTIVE, IN-WINDOW ADJUDICATION/VALIDATION RULES   AE4920
049300***** INTO ADJPOST-RULE-TABLE, HOLDING THEM IN PRIORITY ORDER BY  AE4930
049400***** INSERTION AS EACH RULE IS READ - THE PACK HAS NO SORT VERB  AE4940
049500***** PRECEDENT SO THE TABLE IS ORDERED ON THE WAY IN.            AE4950
049600 250-LOAD-RULE-TABLE.                                             AE4960
049700     MOVE "250-LOAD-RULE-TABLE" TO PARA-NAME.                     AE4970
049800     MOVE ZERO TO ADJPOST-RULE-COUNT.                             AE4980
049900     MOVE "Y" TO MORE-RULES-SW.                                   AE4990
050000     PERFORM 950-READ-RULES THRU 950-EXIT.                        AE5000
050100     PERFORM 255-FILTER-AND-INSERT-RULE THRU 255-EXIT             AE5010
050200             UNTIL NO-MORE-RULES.                                 AE5020
050300 250-EXIT.                                                        AE5030
050400     EXIT.                                                        AE5040
050500*                                                                 AE5050
050600 255-FILTER-AND-INSERT-RULE.                                      AE5060
050700     MOVE "255-FILTER-AND-INSERT-RULE" TO PARA-NAME.              AE5070
050800     IF RULE-IS-ACTIVE                                            AE5080
050900         AND (RULE-IS-ADJUDICATION OR RULE-IS-VALIDATION)         AE5090
051000         AND (RULE-EFFECTIVE-FROM = ZERO OR                       AE5100
051100              RULE-EFFECTIVE-FROM NOT > WS-RUN-DATE)              AE5110
051200         AND (RULE-EFFECTIVE-TO = ZERO OR                         AE5120
051300              RULE-EFFECTIVE-TO NOT < WS-RUN-DATE)                AE5130
051400         PERFORM 260-INSERT-RULE-ROW THRU 260-EXIT                AE5140
051500     END-IF.                                                      AE5150
051600     PERFORM 950-READ-RULES THRU 950-EXIT.                        AE5160
051700 255-EXIT.                                                        AE5170
051800     EXIT.                                                        AE5180
051900*                                                                 AE5190
052000***** INSERTION SORT ON LOAD - WS-INSERT-POS IS SET TO THE COUNT  AE5200
052100***** OF ALREADY-HELD ROWS WHOSE PRIORITY IS NOT GREATER THAN THE AE5210
052200***** INCOMING RULE'S, PLUS ONE - I.E. THE NEW ROW'S FINAL SLOT.  AE5220
052300 260-INSERT-RULE-ROW.                                             AE5230
052400     MOVE "260-INSERT-RULE-ROW" TO PARA-NAME.                     AE5240
052500     MOVE 1 TO WS-INSERT-POS.                                     AE5250
052600     PERFORM 265-SCAN-INSERT-POS THRU 265-EXIT                    AE5260
052700             VARYING WS-SCAN-SUB FROM 1 BY 1                      AE5270
052800             UNTIL WS-SCAN-SUB > ADJPOST-RULE-COUNT.              AE5280
052900     IF ADJPOST-RULE-COUNT < 500                                  AE5290
053000         PERFORM 270-SHIFT-RULE-ROW THRU 270-EXIT                 AE5300
053100                 VARYING WS-SHIFT-SUB FROM ADJPOST-RULE-COUNT     AE5310
053200                 BY -1 UNTIL WS-SHIFT-SUB < WS-INSERT-POS         AE5320
053300         MOVE RULE-CODE TO PT-RULE-CODE(WS-INSERT-POS)            AE5330
053401        MOVE RULE-ACTION-TYPE TO                                  AE5341
053402                PT-RULE-ACTION-TYPE(WS-INSERT-POS)                AE5342
053500         MOVE RULE-COMBINE-OP TO PT-RULE-COMBINE-OP(WS-INSERT-POS)AE5350
053600         MOVE RULE-COND-COUNT TO PT-RULE-COND-COUNT(WS-INSERT-POS)AE5360
053700         MOVE RC-FIELD-ID(1) TO PT-FIELD-ID(WS-INSERT-POS, 1)     AE5370
053800         MOVE RC-OPERATOR(1) TO PT-OPERATOR(WS-INSERT-POS, 1)     AE5380
053900         MOVE RC-VALUE(1) TO PT-VALUE(WS-INSERT-POS, 1)           AE5390
054000         MOVE RC-FIELD-ID(2) TO PT-FIELD-ID(WS-INSERT-POS, 2)     AE5400
054100         MOVE RC-OPERATOR(2) TO PT-OPERATOR(WS-INSERT-POS, 2)     AE5410
054200         MOVE RC-VALUE(2) TO PT-VALUE(WS-INSERT-POS, 2)           AE5420
054300         MOVE RC-FIELD-ID(3) TO PT-FIELD-ID(WS-INSERT-POS, 3)     AE5430
054400         MOVE RC-OPERATOR(3) TO PT-OPERATOR(WS-INSERT-POS, 3)     AE5440
054500         MOVE RC-VALUE(3) TO PT-VALUE(WS-INSERT-POS, 3)           AE5450
054600         MOVE RC-FIELD-ID(4) TO PT-FIELD-ID(WS-INSERT-POS, 4)     AE5460
054700         MOVE RC-OPERATOR(4) TO PT-OPERATOR(WS-INSERT-POS, 4)     AE5470
054800         MOVE RC-VALUE(4) TO PT-VALUE(WS-INSERT-POS, 4)           AE5480
054900         MOVE RC-FIELD-ID(5) TO PT-FIELD-ID(WS-INSERT-POS, 5)     AE5490
055000         MOVE RC-OPERATOR(5) TO PT-OPERATOR(WS-INSERT-POS, 5)     AE5500
055100         MOVE RC-VALUE(5) TO PT-VALUE(WS-INSERT-POS, 5)           AE5510
055201        MOVE RULE-DENIAL-REASON TO                                AE5521
055202                PT-DENIAL-REASON(WS-INSERT-POS)                   AE5522
055300         MOVE RULE-FLAG-REASON TO PT-FLAG-REASON(WS-INSERT-POS)   AE5530
055400         MOVE RULE-PRIORITY TO WS-LOAD-PRIORITY(WS-INSERT-POS)    AE5540
055500         ADD 1 TO ADJPOST-RULE-COUNT                              AE5550
055600     ELSE                                                         AE5560
055700         DISPLAY "ADJEDIT - WARNING - RULE TABLE FULL - RULE "    AE5570
055800             RULE-CODE " SKIPPED"                                 AE5580
055900     END-IF.                                                      AE5590
056000 260-EXIT.                                                        AE5600
056100     EXIT.                                                        AE5610
056200*                                                                 AE5620
056300 265-SCAN-INSERT-POS.                                             AE5630
056400     IF WS-LOAD-PRIORITY(WS-SCAN-SUB) NOT > RULE-PRIORITY         AE5640
056500         ADD 1 TO WS-INSERT-POS                                   AE5650
056600     END-IF.                                                      AE5660
056700 265-EXIT.                                                        AE5670
056800     EXIT.                                                        AE5680
056900*                                                                 AE5690
057000 270-SHIFT-RULE-ROW.                                              AE5700
057100     MOVE ADJPOST-RULE-ROW(WS-SHIFT-SUB)                          AE5710
057200             TO ADJPOST-RULE-ROW(WS-SHIFT-SUB + 1).               AE5720
057300     MOVE WS-LOAD-PRIORITY(WS-SHIFT-SUB)                          AE5730
057400             TO WS-LOAD-PRIORITY(WS-SHIFT-SUB + 1).               AE5740
057500 270-EXIT.                                                        AE5750
057600     EXIT.                                                        AE5760
057700*                                                                 AE5770
057800***** SUMMARY REPORT - HEADING, CLAIM COUNTS, FINANCIAL SECTION,  AE5780
057900***** RULE-EXECUTION STATISTICS, PER-PROVIDER CONTROL BREAK.      AE5790
058000 800-PRODUCE-REPORT.                                              AE5800
058100     MOVE "800-PRODUCE-REPORT" TO PARA-NAME.                      AE5810
058200     MOVE ZERO TO WS-PAGES.                                       AE5820
058300     MOVE ZERO TO WS-LINES.                                       AE5830
058400     PERFORM 810-PRINT-HEADINGS THRU 810-EXIT.                    AE5840
058500     PERFORM 820-PRINT-CLAIM-COUNTS THRU 820-EXIT.                AE5850
058600     PERFORM 830-PRINT-FINANCIALS THRU 830-EXIT.                  AE5860
058700     PERFORM 840-PRINT-RULE-STATS THRU 840-EXIT.                  AE5870
058800     PERFORM 850-PRINT-PROVIDER-BREAK THRU 850-EXIT.              AE5880
058900 800-EXIT.                                                        AE5890
059000     EXIT.                                                        AE5900
059100*                                                                 AE5910
059200 810-PRINT-HEADINGS.                                              AE5920
059300     MOVE "810-PRINT-HEADINGS" TO PARA-NAME.                      AE5930
059400     MOVE WS-RUN-CCYY TO HDR-CCYY.                                AE5940
059500     MOVE WS-RUN-MM TO HDR-MM.                                    AE5950
059600     MOVE WS-RUN-DD TO HDR-DD.                                    AE5960
059700     PERFORM 860-WRITE-PAGE-HDR THRU 860-EXIT.                    AE5970
059800 810-EXIT.                                                        AE5980
059900     EXIT.                                                        AE5990
060000*                                                                 AE6000
060100 820-PRINT-CLAIM-COUNTS.                                          AE6010
060200     MOVE "820-PRINT-CLAIM-COUNTS" TO PARA-NAME.                  AE6020
060300     MOVE "CLAIM COUNTS" TO SH-SECTION-TITLE.                     AE6030
060400     WRITE RPT-REC FROM WS-SECTION-HDR AFTER ADVANCING 1.         AE6040
060500     ADD 1 TO WS-LINES.                                           AE6050
060600     MOVE "CLAIMS READ" TO CC-LABEL-O.                            AE6060
060700     MOVE WS-CLAIMS-READ TO CC-COUNT-O.                           AE6070
060800     WRITE RPT-REC FROM WS-COUNT-LINE AFTER ADVANCING 1.          AE6080
060900     ADD 1 TO WS-LINES.                                           AE6090
061000     PERFORM 870-CHECK-PAGINATION THRU 870-EXIT.                  AE6100
061100     MOVE "CLAIMS SKIPPED - NOT SUBMITTED" TO CC-LABEL-O.         AE6110
061200     MOVE WS-CLAIMS-SKIPPED TO CC-COUNT-O.                        AE6120
061300     WRITE RPT-REC FROM WS-COUNT-LINE AFTER ADVANCING 1.          AE6130
061400     ADD 1 TO WS-LINES.                                           AE6140
061500     PERFORM 870-CHECK-PAGINATION THRU 870-EXIT.                  AE6150
061600     MOVE "CLAIMS PROCESSED" TO CC-LABEL-O.                       AE6160
061700     MOVE PT-CLAIMS-PROCESSED TO CC-COUNT-O.                      AE6170
061800     WRITE RPT-REC FROM WS-COUNT-LINE AFTER ADVANCING 1.          AE6180
061900     ADD 1 TO WS-LINES.                                           AE6190
062000     PERFORM 870-CHECK-PAGINATION THRU 870-EXIT.                  AE6200
062100     MOVE "CLAIMS APPROVED" TO CC-LABEL-O.                        AE6210
062200     MOVE PT-CLAIMS-APPROVED TO CC-COUNT-O.                       AE6220
062300     WRITE RPT-REC FROM WS-COUNT-LINE AFTER ADVANCING 1.          AE6230
062400     ADD 1 TO WS-LINES.                                           AE6240
062500     PERFORM 870-CHECK-PAGINATION THRU 870-EXIT.                  AE6250
062600     MOVE "CLAIMS DENIED" TO CC-LABEL-O.                          AE6260
062700     MOVE PT-CLAIMS-DENIED TO CC-COUNT-O.                         AE6270
062800     WRITE RPT-REC FROM WS-COUNT-LINE AFTER ADVANCING 1.          AE6280
062900     ADD 1 TO WS-LINES.                                           AE6290
063000     PERFORM 870-CHECK-PAGINATION THRU 870-EXIT.                  AE6300
063100     MOVE "CLAIMS FLAGGED FOR REVIEW" TO CC-LABEL-O.              AE6310
063200     MOVE PT-CLAIMS-FLAGGED TO CC-COUNT-O.                        AE6320
063300     WRITE RPT-REC FROM WS-COUNT-LINE AFTER ADVANCING 1.          AE6330
063400     ADD 1 TO WS-LINES.                                           AE6340
063500     PERFORM 870-CHECK-PAGINATION THRU 870-EXIT.                  AE6350
063600     MOVE "CLAIMS IN ERROR" TO CC-LABEL-O.                        AE6360
063700     MOVE PT-CLAIMS-ERROR TO CC-COUNT-O.                          AE6370
063800     WRITE RPT-REC FROM WS-COUNT-LINE AFTER ADVANCING 1.          AE6380
063900     ADD 1 TO WS-LINES.                                           AE6390
064000     PERFORM 870-CHECK-PAGINATION THRU 870-EXIT.                  AE6400
064100 820-EXIT.                                                        AE6410
064200     EXIT.                                                        AE6420
064300*                                                                 AE6430
064400 830-PRINT-FINANCIALS.                                            AE6440
064500     MOVE "830-PRINT-FINANCIALS" TO PARA-NAME.                    AE6450
064600     MOVE "FINANCIAL SECTION" TO SH-SECTION-TITLE.                AE6460
064700     WRITE RPT-REC FROM WS-SECTION-HDR AFTER ADVANCING 1.         AE6470
064800     ADD 1 TO WS-LINES.                                           AE6480
064900     MOVE "TOTAL SUBMITTED AMOUNT" TO FN-LABEL-O.                 AE6490
065000     MOVE PT-TOTAL-SUBMITTED-AMT TO FN-AMOUNT-O.                  AE6500
065100     WRITE RPT-REC FROM WS-MONEY-LINE AFTER ADVANCING 1.          AE6510
065200     ADD 1 TO WS-LINES.                                           AE6520
065300     PERFORM 870-CHECK-PAGINATION THRU 870-EXIT.                  AE6530
065400     MOVE "TOTAL APPROVED AMOUNT" TO FN-LABEL-O.                  AE6540
065500     MOVE PT-TOTAL-APPROVED-AMT TO FN-AMOUNT-O.                   AE6550
065600     WRITE RPT-REC FROM WS-MONEY-LINE AFTER ADVANCING 1.          AE6560
065700     ADD 1 TO WS-LINES.                                           AE6570
065800     PERFORM 870-CHECK-PAGINATION THRU 870-EXIT.                  AE6580
065900     MOVE "TOTAL ADJUSTMENT AMOUNT" TO FN-LABEL-O.                AE6590
066000     MOVE PT-TOTAL-ADJUSTMENT-AMT TO FN-AMOUNT-O.                 AE6600
066100     WRITE RPT-REC FROM WS-MONEY-LINE AFTER ADVANCING 1.          AE6610
066200     ADD 1 TO WS-LINES.                                           AE6620
066300     PERFORM 870-CHECK-PAGINATION THRU 870-EXIT.                  AE6630
066400 830-EXIT.                                                        AE6640
066500     EXIT.                                                        AE6650
066600*                                                                 AE6660
066700 840-PRINT-RULE-STATS.                                            AE6670
066800     MOVE "840-PRINT-RULE-STATS" TO PARA-NAME.                    AE6680
066900     MOVE "RULE EXECUTION STATISTICS" TO SH-SECTION-TITLE.        AE6690
067000     WRITE RPT-REC FROM WS-SECTION-HDR AFTER ADVANCING 1.         AE6700
067100     ADD 1 TO WS-LINES.                                           AE6710
067200     IF PT-AUDIT-COUNT = ZERO                                     AE6720
067300         MOVE ZERO TO WS-APPROVAL-RATE                            AE6730
067400         MOVE ZERO TO WS-DENIAL-RATE                              AE6740
067500     ELSE                                                         AE6750
067600         COMPUTE WS-APPROVAL-RATE ROUNDED =                       AE6760
067700                 PT-APPROVE-COUNT / PT-AUDIT-COUNT * 100          AE6770
067800         COMPUTE WS-DENIAL-RATE ROUNDED =                         AE6780
067900                 PT-DENY-COUNT / PT-AUDIT-COUNT * 100             AE6790
068000     END-IF.                                                      AE6800
068100     MOVE "TOTAL RULES EXECUTED" TO CC-LABEL-O.                   AE6810
068200     MOVE PT-AUDIT-COUNT TO CC-COUNT-O.                           AE6820
068300     WRITE RPT-REC FROM WS-COUNT-LINE AFTER ADVANCING 1.          AE6830
068400     ADD 1 TO WS-LINES.                                           AE6840
068500     PERFORM 870-CHECK-PAGINATION THRU 870-EXIT.                  AE6850
068600     MOVE "APPROVE MATCHES" TO RS-LABEL-O.                        AE6860
068700     MOVE PT-APPROVE-COUNT TO RS-COUNT-O.                         AE6870
068800     MOVE WS-APPROVAL-RATE TO RS-RATE-O.                          AE6880
068900     WRITE RPT-REC FROM WS-RATE-LINE AFTER ADVANCING 1.           AE6890
069000     ADD 1 TO WS-LINES.                                           AE6900
069100     PERFORM 870-CHECK-PAGINATION THRU 870-EXIT.                  AE6910
069200     MOVE "DENY MATCHES" TO RS-LABEL-O.                           AE6920
069300     MOVE PT-DENY-COUNT TO RS-COUNT-O.                            AE6930
069400     MOVE WS-DENIAL-RATE TO RS-RATE-O.                            AE6940
069500     WRITE RPT-REC FROM WS-RATE-LINE AFTER ADVANCING 1.           AE6950
069600     ADD 1 TO WS-LINES.                                           AE6960
069700     PERFORM 870-CHECK-PAGINATION THRU 870-EXIT.                  AE6970
069800     MOVE "FLAG MATCHES" TO CC-LABEL-O.                           AE6980
069900     MOVE PT-FLAG-COUNT TO CC-COUNT-O.                            AE6990
070000     WRITE RPT-REC FROM WS-COUNT-LINE AFTER ADVANCING 1.          AE7000
070100     ADD 1 TO WS-LINES.                                           AE7010
070200     PERFORM 870-CHECK-PAGINATION THRU 870-EXIT.                  AE7020
070300 840-EXIT.                                                        AE7030
070400     EXIT.                                                        AE7040
070500*                                                                 AE7050
070600 850-PRINT-PROVIDER-BREAK.                                        AE7060
070700     MOVE "850-PRINT-PROVIDER-BREAK" TO PARA-NAME.                AE7070
070800     MOVE "CLAIMS PROCESSED BY PROVIDER" TO SH-SECTION-TITLE.     AE7080
070900     WRITE RPT-REC FROM WS-SECTION-HDR AFTER ADVANCING 1.         AE7090
071000     ADD 1 TO WS-LINES.                                           AE7100
071100     WRITE RPT-REC FROM WS-PROVIDER-HDR-REC AFTER ADVANCING 1.    AE7110
071200     ADD 1 TO WS-LINES.                                           AE7120
071300     PERFORM 870-CHECK-PAGINATION THRU 870-EXIT.                  AE7130
071400     PERFORM 855-PRINT-ONE-PROVIDER-LINE THRU 855-EXIT            AE7140
071500             VARYING WS-PROV-IDX FROM 1 BY 1                      AE7150
071600             UNTIL WS-PROV-IDX > WS-PROVIDER-COUNT.               AE7160
071700 850-EXIT.                                                        AE7170
071800     EXIT.                                                        AE7180
071900*                                                                 AE7190
072000 855-PRINT-ONE-PROVIDER-LINE.                                     AE7200
072100     MOVE WS-PROV-ID(WS-PROV-IDX) TO PV-PROVIDER-O.               AE7210
072200     MOVE WS-PROV-CLAIM-COUNT(WS-PROV-IDX) TO PV-COUNT-O.         AE7220
072300     MOVE WS-PROV-SUBMIT-AMT(WS-PROV-IDX) TO PV-SUBMIT-O.         AE7230
072400     MOVE WS-PROV-APPROVED-AMT(WS-PROV-IDX) TO PV-APPROVED-O.     AE7240
072500     WRITE RPT-REC FROM WS-PROVIDER-LINE-REC AFTER ADVANCING 1.   AE7250
072600     ADD 1 TO WS-LINES.                                           AE7260
072700     PERFORM 870-CHECK-PAGINATION THRU 870-EXIT.                  AE7270
072800 855-EXIT.                                                        AE7280
072900     EXIT.                                                        AE7290
073000*                                                                 AE7300
073100 860-WRITE-PAGE-HDR.                                              AE7310
073200     MOVE "860-WRITE-PAGE-HDR" TO PARA-NAME.                      AE7320
073300     ADD 1 TO WS-PAGES.                                           AE7330
073400     MOVE WS-PAGES TO PAGE-NBR-O.                                 AE7340
073500     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.     AE7350
073600     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.          AE7360
073700     MOVE 2 TO WS-LINES.                                          AE7370
073800 860-EXIT.                                                        AE7380
073900     EXIT.                                                        AE7390
074000*                                                                 AE7400
074100 870-CHECK-PAGINATION.                                            AE7410
074200     IF WS-LINES > 50                                             AE7420
074300         PERFORM 860-WRITE-PAGE-HDR THRU 860-EXIT                 AE7430
074400     END-IF.                                                      AE7440
074500 870-EXIT.                                                        AE7450
074600     EXIT.                                                        AE7460
074700*                                                                 AE7470
074800***** FILE OPEN/CLOSE AND READ PARAGRAPHS.                        AE7480
074900 900-OPEN-FILES.                                                  AE7490
075000     MOVE "900-OPEN-FILES" TO PARA-NAME.                          AE7500
075100     OPEN INPUT RULES-FILE.                                       AE7510
075200     OPEN INPUT FEESCHED-FILE.                                    AE7520
075300     OPEN INPUT CLAIMS-FILE.                                      AE7530
075400     OPEN OUTPUT ADJRESULT-FILE.                                  AE7540
075500     OPEN OUTPUT RPTFILE.                                         AE7550
075600     OPEN OUTPUT SYSOUT.                                          AE7560
075700     DISPLAY "ADJEDIT OPEN STATUS - RULES " RULES-STATUS          AE7570
075800             " FEESCHED " FEESCHED-STATUS " CLAIMS " CLAIMS-STATUSAE7580
075900             " ADJRESULT " ADJRESULT-STATUS.                      AE7590
076000     IF NOT RULES-OK OR NOT FEESCHED-OK OR NOT CLAIMS-OK          AE7600
076100             OR NOT ADJRESULT-OK                                  AE7610
076200         MOVE "FILE OPEN FAILED - SEE OPEN STATUS DISPLAY"        AE7620
076300                 TO ABEND-REASON                                  AE7630
076400         GO TO 1000-ABEND-RTN                                     AE7640
076500     END-IF.                                                      AE7650
076600 900-EXIT.                                                        AE7660
076700     EXIT.                                                        AE7670
076800*                                                                 AE7680
076900 930-CLOSE-FILES.                                                 AE7690
077000     MOVE "930-CLOSE-FILES" TO PARA-NAME.                         AE7700
077100     CLOSE RULES-FILE.                                            AE7710
077200     CLOSE FEESCHED-FILE.                                         AE7720
077300     CLOSE CLAIMS-FILE.                                           AE7730
077400     CLOSE ADJRESULT-FILE.                                        AE7740
077500     CLOSE RPTFILE.                                               AE7750
077600     CLOSE SYSOUT.                                                AE7760
077700 930-EXIT.                                                        AE7770
077800     EXIT.                                                        AE7780
077900*                                                                 AE7790
078000 940-READ-CLAIMS.                                                 AE7800
078100     MOVE "940-READ-CLAIMS" TO PARA-NAME.                         AE7810
078200     READ CLAIMS-FILE INTO CLAIM-REC                              AE7820
078300         AT END                                                   AE7830
078400             MOVE "N" TO MORE-CLAIMS-SW                           AE7840
078500             GO TO 940-EXIT                                       AE7850
078600     END-READ.                                                    AE7860
078700     ADD 1 TO WS-CLAIMS-READ.                                     AE7870
078800 940-EXIT.                                                        AE7880
078900     EXIT.                                                        AE7890
079000*                                                                 AE7900
079100 950-READ-RULES.                                                  AE7910
079200     MOVE "950-READ-RULES" TO PARA-NAME.                          AE7920
079300     READ RULES-FILE INTO RULE-REC                                AE7930
079400         AT END                                                   AE7940
079500             MOVE "N" TO MORE-RULES-SW                            AE7950
079600             GO TO 950-EXIT                                       AE7960
079700     END-READ.                                                    AE7970
079800 950-EXIT.                                                        AE7980
079900     EXIT.                                                        AE7990
080000*                                                                 AE8000
080100 960-READ-FEESCHED.                                               AE8010
080200     MOVE "960-READ-FEESCHED" TO PARA-NAME.                       AE8020
080300     READ FEESCHED-FILE INTO FEE-REC                              AE8030
080400         AT END                                                   AE8040
080500             MOVE "N" TO MORE-FEESCHED-SW                         AE8050
080600             GO TO 960-EXIT                                       AE8060
080700     END-READ.                                                    AE8070
080800 960-EXIT.                                                        AE8080
080900     EXIT.                                                        AE8090
081000*                                                                 AE8100
081100 999-CLEANUP.                                                     AE8110
081200     MOVE "999-CLEANUP" TO PARA-NAME.                             AE8120
081300     IF NOT WS-FIRST-PROVIDER                                     AE8130
081400         PERFORM 165-CLOSE-PROVIDER-GROUP THRU 165-EXIT           AE8140
081500     END-IF.                                                      AE8150
081600     MOVE "C" TO ADJPOST-FUNCTION-CD.                             AE8160
081700     CALL "ADJPOST" USING ADJPOST-FUNCTION-CD, CLAIM-REC,         AE8170
081800             ADJ-RESULT-REC, ADJPOST-RULE-TABLE,                  AE8180
081900             ADJPOST-RUN-TOTALS, ADJPOST-RETURN-CD.               AE8190
082000     PERFORM 800-PRODUCE-REPORT THRU 800-EXIT.                    AE8200
082100     PERFORM 930-CLOSE-FILES THRU 930-EXIT.                       AE8210
082200     DISPLAY "CLAIMS READ      - " WS-CLAIMS-READ.                AE8220
082300     DISPLAY "CLAIMS SKIPPED   - " WS-CLAIMS-SKIPPED.             AE8230
082400     DISPLAY "CLAIMS PROCESSED - " PT-CLAIMS-PROCESSED.           AE8240
082500     DISPLAY "******** NORMAL END OF JOB ADJEDIT ********".       AE8250
082600 999-EXIT.                                                        AE8260
082700     EXIT.                                                        AE8270
082800*                                                                 AE8280
082900***** FORCED-ABEND ROUTINE - DIVIDE BY ZERO IS THE HOUSE DEVICE   AE8290
083000***** FOR AN ABNORMAL TERMINATION WITH A SYSTEM COMPLETION CODE.  AE8300
083100 1000-ABEND-RTN.                                                  AE8310
083110     MOVE PARA-NAME    TO ABEND-PARA.                             AE8311
083120     MOVE ABEND-REASON TO ABEND-MSG.                              AE8312
083200     WRITE SYSOUT-REC FROM ABEND-REC.                             AE8320
083300     PERFORM 930-CLOSE-FILES THRU 930-EXIT.                       AE8330
083400     DISPLAY "*** ABNORMAL END OF JOB- ADJEDIT ***" UPON CONSOLE. AE8340
083500     DIVIDE ZERO-VAL INTO ONE-VAL.                                AE8350
