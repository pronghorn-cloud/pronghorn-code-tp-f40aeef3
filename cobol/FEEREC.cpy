000100******************************************************************
000200*    COPYBOOK    - FEEREC                                       *
000300*    APPLICATION - AHCIP CLAIMS ADJUDICATION                     *
000400*    FILE        - FEESCHED  (DDS0001.AHCIP.FEESCHED)            *
000500*    DESCRIPTION - ONE RECORD PER AHCIP PROCEDURE CODE.  FILE    *
000600*                  IS SORTED ASCENDING BY FEE-PROC-CODE SO THE   *
000700*                  IN-MEMORY TABLE CAN BE LOADED FOR SEARCH ALL. *
000800*----------------------------------------------------------------*
000900* CHANGE LOG                                                     *
001000*   DATE     BY   TICKET     DESCRIPTION                         *
001100*   -------- ---- ---------- --------------------------------    *
001200*   04/11/89 JS   -----      ORIGINAL COPYBOOK                   *
001300*   02/18/94 TGD  CR-0876    ADDED DEPRECATED-FLAG/REPLACEMENT   *
001400*                            CODE FOR SUPERSEDED PROCEDURES      *
001500*   11/29/98 RMH  Y2K-0231   EFFECTIVE/EXPIRATION ALREADY        *
001600*                            8-DIGIT YYYYMMDD - NO CHANGE        *
001700******************************************************************
001800 01  FEE-REC.                                                    FE0100
001900     05  FEE-PROC-CODE               PIC X(10).                  FE0200
002000     05  FEE-SHORT-DESC              PIC X(30).                  FE0300
002100     05  FEE-CATEGORY                PIC X(10).                  FE0400
002200     05  FEE-AMOUNT                  PIC S9(07)V99.               FE0500
002300     05  FEE-EFFECTIVE-DATE          PIC 9(08).                  FE0600
002400     05  FEE-EXPIRATION-DATE         PIC 9(08).                  FE0700
002500     05  FEE-ACTIVE-FLAG             PIC X(01).                  FE0800
002600         88  FEE-IS-ACTIVE               VALUE "Y".               FE0900
002700     05  FEE-DEPRECATED-FLAG         PIC X(01).                  FE1000
002800         88  FEE-IS-DEPRECATED           VALUE "Y".               FE1100
002900     05  FEE-REPLACEMENT-CODE        PIC X(10).                  FE1200
003000     05  FILLER                      PIC X(02).                  FE1300
