000100 IDENTIFICATION DIVISION.                                        RE0010
000200******************************************************************RE0020
000300 PROGRAM-ID.  RULEEVAL.                                          RE0030
000400 AUTHOR. JON SAYLES.                                             RE0040
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                         RE0050
000600 DATE-WRITTEN. 05/09/89.                                         RE0060
000700 DATE-COMPILED. 05/09/89.                                        RE0080
000800 SECURITY. NON-CONFIDENTIAL.                                     RE0090
000900*                                                                 RE0100
001000*REMARKS.                                                        RE0110
001100*                                                                 RE0120
001200*    THIS SUBPROGRAM EVALUATES ONE ADJUDICATION/VALIDATION RULE  RE0130
001300*    AGAINST ONE CLAIM'S RULE-CONTEXT VALUES.  IT IS CALLED BY   RE0140
001400*    ADJPOST ONCE PER ACTIVE RULE, IN ASCENDING PRIORITY ORDER,  RE0150
001500*    FOR EVERY SUBMITTED CLAIM.                                  RE0160
001600*                                                                 RE0170
001700*    UP TO 5 CONDITIONS PER RULE ARE COMBINED BY THE RULE'S      RE0180
001800*    COMBINE-OP ("A"=ALL MUST HOLD, "O"=ANY MAY HOLD).  A RULE   RE0190
001900*    WITH ZERO CONDITIONS NEVER MATCHES.                         RE0200
002000*----------------------------------------------------------------RE0210
002100* CHANGE LOG                                                      RE0220
002200*   DATE     BY   TICKET     DESCRIPTION                          RE0230
002300*   -------- ---- ---------- --------------------------------     RE0240
002400*   05/09/89 JS   -----      ORIGINAL PROGRAM                     RE0250
002500*   02/18/94 TGD  CR-0876    GT/LT ON A ZERO OR MISSING CONTEXT    RE0260
002600*                            VALUE NOW FORCED FALSE PER ADJ       RE0270
002700*                            COMMITTEE RULING 94-06                RE0280
002800*   11/29/98 RMH  Y2K-0231   NO DATE FIELDS EVALUATED HERE.       RE0290
002900*                            NO CHANGE REQUIRED.                  RE0300
003000*   06/07/03 KAP  CR-2077    RETURN FLAG-REASON WHEN ACTION IS    RE0310
003100*                            "F" SO ADJPOST CAN ROUTE TO MANUAL   RE0320
003200*                            REVIEW WITH A MESSAGE                RE0330
003300******************************************************************RE0340
003400 ENVIRONMENT DIVISION.                                           RE0350
003500 CONFIGURATION SECTION.                                          RE0360
003600 SOURCE-COMPUTER. IBM-390.                                       RE0370
003700 OBJECT-COMPUTER. IBM-390.                                       RE0380
004000 INPUT-OUTPUT SECTION.                                           RE0410
004100*                                                                 RE0420
004200 DATA DIVISION.                                                  RE0430
004300 FILE SECTION.                                                   RE0440
004400*                                                                 RE0450
004500 WORKING-STORAGE SECTION.                                        RE0460
004700 01  WS-CONTEXT-VALUES.                                          RE0490
004800     05  WS-CTX-TOTAL-AMOUNT         PIC S9(07)V99 COMP-3.       RE0500
004900     05  WS-CTX-TOTAL-QUANTITY       PIC S9(07)V99 COMP-3.       RE0510
005000     05  WS-CTX-LINE-COUNT           PIC S9(07)V99 COMP-3.       RE0520
005100     05  WS-CTX-PATIENT-AGE          PIC S9(07)V99 COMP-3.       RE0530
005200     05  WS-CTX-SVC-CODE-CLASS       PIC S9(07)V99 COMP-3.       RE0540
005300     05  FILLER                      PIC X(04).                 RE0550
005310*                                                               RE0551
005320***** RAW-BYTE VIEW FOR THE UNRECOGNIZED-FIELD-ID TRACE BELOW.  RE0552
005330 01  WS-CONTEXT-VALUES-ALPHA REDEFINES WS-CONTEXT-VALUES.       RE0553
005340    05  FILLER                      PIC X(29).                  RE0554
005400*                                                                 RE0560
005500 01  WS-WORK-FIELDS.                                             RE0570
005600     05  WS-COND-RESULT-SW           PIC X(01).                 RE0580
005700         88  WS-COND-TRUE                VALUE "T".              RE0590
005800         88  WS-COND-FALSE               VALUE "F".              RE0600
005900     05  WS-COMBINED-RESULT-SW       PIC X(01).                 RE0610
006000         88  WS-COMBINED-TRUE            VALUE "T".              RE0620
006100         88  WS-COMBINED-FALSE           VALUE "F".              RE0630
006200     05  WS-COND-SUB                 PIC S9(04) COMP.           RE0640
006300     05  WS-CONTEXT-VAL              PIC S9(07)V99 COMP-3.      RE0650
006400     05  WS-HAVE-CONTEXT-SW          PIC X(01).                 RE0660
006500         88  WS-HAVE-CONTEXT             VALUE "Y".              RE0670
006600     05  FILLER                      PIC X(04).                 RE0680
006700*                                                                 RE0690
006800 LINKAGE SECTION.                                                RE0700
006900 01  RULE-EVAL-REC.                                              RE0710
007000     05  RE-RULE-COMBINE-OP          PIC X(01).                 RE0720
007100         88  RE-COMBINE-AND              VALUE "A".              RE0730
007200         88  RE-COMBINE-OR               VALUE "O".              RE0740
007300     05  RE-RULE-ACTION-TYPE         PIC X(01).                 RE0750
007400         88  RE-ACTION-APPROVE           VALUE "A".              RE0760
007500         88  RE-ACTION-DENY              VALUE "D".              RE0770
007600         88  RE-ACTION-FLAG              VALUE "F".              RE0780
007700     05  RE-RULE-DENIAL-REASON       PIC X(40).                 RE0790
007800     05  RE-RULE-FLAG-REASON         PIC X(40).                 RE0800
007900     05  RE-COND-COUNT               PIC 9(01).                 RE0810
008000     05  RE-COND-TABLE OCCURS 5 TIMES                           RE0820
008100                 INDEXED BY RE-COND-IDX.                        RE0830
008200         10  RE-FIELD-ID             PIC X(02).                 RE0840
008300         10  RE-OPERATOR             PIC X(02).                 RE0850
008400         10  RE-VALUE                PIC S9(07)V99.             RE0860
008500     05  RE-CTX-TOTAL-AMOUNT         PIC S9(07)V99.             RE0870
008600     05  RE-CTX-TOTAL-QUANTITY       PIC S9(07)V99.             RE0880
008700     05  RE-CTX-LINE-COUNT           PIC S9(07)V99.             RE0890
008800     05  RE-CTX-PATIENT-AGE          PIC S9(07)V99.             RE0900
008900     05  RE-CTX-SVC-CODE-CLASS       PIC S9(07)V99.             RE0910
008910*                                                                RE0911
008920***** RAW-BYTE VIEW OF THE FIVE CONTEXT FIELDS ABOVE, USED BY   RE0912
008930***** THE BAD-OPERATOR TRACE IN 150-EVAL-ONE-CONDITION BELOW.   RE0913
008940     05  RE-CTX-VALUES-ALPHA REDEFINES RE-CTX-TOTAL-AMOUNT.     RE0914
008950         10  FILLER                  PIC X(45).                 RE0915
009000     05  RE-MATCHED-SW               PIC X(01).                 RE0920
009100         88  RE-MATCHED                  VALUE "Y".              RE0930
009200     05  RE-RESULT-ACTION            PIC X(01).                 RE0940
009300     05  RE-RESULT-MESSAGE           PIC X(40).                 RE0950
009400     05  RE-RESULT-VIEW REDEFINES RE-RESULT-MESSAGE.            RE0960
009500         10  RE-RESULT-MESSAGE-LEFT  PIC X(20).                 RE0970
009600         10  RE-RESULT-MESSAGE-RIGHT PIC X(20).                 RE0980
009700     05  FILLER                      PIC X(08).                 RE0990
009800*                                                                 RE1000
009900 77  RETURN-CD                       PIC S9(04) COMP.           RE1010
010000*                                                                 RE1020
010100 PROCEDURE DIVISION USING RULE-EVAL-REC, RETURN-CD.              RE1030
010200 000-MAIN-CONTROL.                                               RE1040
010300     MOVE RE-CTX-TOTAL-AMOUNT   TO WS-CTX-TOTAL-AMOUNT.          RE1050
010400     MOVE RE-CTX-TOTAL-QUANTITY TO WS-CTX-TOTAL-QUANTITY.        RE1060
010500     MOVE RE-CTX-LINE-COUNT     TO WS-CTX-LINE-COUNT.            RE1070
010600     MOVE RE-CTX-PATIENT-AGE    TO WS-CTX-PATIENT-AGE.           RE1080
010700     MOVE RE-CTX-SVC-CODE-CLASS TO WS-CTX-SVC-CODE-CLASS.        RE1090
010800     MOVE "N" TO RE-MATCHED-SW.                                  RE1100
010900     MOVE SPACES TO RE-RESULT-ACTION, RE-RESULT-MESSAGE.         RE1110
011000     IF RE-COND-COUNT = ZERO                                     RE1120
011100         GO TO 000-EXIT                                          RE1130
011200     END-IF.                                                     RE1140
011300     PERFORM 100-COMBINE-CONDITIONS THRU 100-EXIT.               RE1150
011400     IF WS-COMBINED-TRUE                                         RE1160
011500         MOVE "Y" TO RE-MATCHED-SW                               RE1170
011600         MOVE RE-RULE-ACTION-TYPE TO RE-RESULT-ACTION            RE1180
011700         EVALUATE TRUE                                           RE1190
011800             WHEN RE-ACTION-DENY                                 RE1200
011900                 MOVE RE-RULE-DENIAL-REASON TO RE-RESULT-MESSAGE RE1210
012000             WHEN RE-ACTION-FLAG                                 RE1220
012100                 MOVE RE-RULE-FLAG-REASON   TO RE-RESULT-MESSAGE RE1230
012200             WHEN OTHER                                          RE1240
012300                 MOVE SPACES TO RE-RESULT-MESSAGE                RE1250
012400         END-EVALUATE                                            RE1260
012500     END-IF.                                                     RE1270
012600 000-EXIT.                                                       RE1280
012700     MOVE ZERO TO RETURN-CD.                                     RE1290
012800     GOBACK.                                                     RE1300
012900*                                                                 RE1310
013000 100-COMBINE-CONDITIONS.                                         RE1320
013100*    EVALUATE EACH FILLED CONDITION AND FOLD THE RESULTS         RE1330
013200*    TOGETHER PER THE RULE'S COMBINE-OP.                         RE1340
013300     IF RE-COMBINE-OR                                            RE1350
013400         MOVE "F" TO WS-COMBINED-RESULT-SW                       RE1360
013500     ELSE                                                        RE1370
013600         MOVE "T" TO WS-COMBINED-RESULT-SW                       RE1380
013700     END-IF.                                                     RE1390
013800     PERFORM 150-EVAL-ONE-CONDITION THRU 150-EXIT                RE1400
013900         VARYING WS-COND-SUB FROM 1 BY 1                         RE1410
014000         UNTIL WS-COND-SUB > RE-COND-COUNT.                      RE1420
014100 100-EXIT.                                                       RE1430
014200     EXIT.                                                       RE1440
014300*                                                                 RE1450
014400 150-EVAL-ONE-CONDITION.                                         RE1460
014500     SET RE-COND-IDX TO WS-COND-SUB.                             RE1470
014600     PERFORM 160-FETCH-CONTEXT-VALUE THRU 160-EXIT.              RE1480
014700     MOVE "F" TO WS-COND-RESULT-SW.                              RE1490
014800     IF WS-HAVE-CONTEXT                                          RE1500
014900         EVALUATE RE-OPERATOR(RE-COND-IDX)                       RE1510
015000             WHEN "EQ"                                           RE1520
015100                 IF WS-CONTEXT-VAL = RE-VALUE(RE-COND-IDX)       RE1530
015200                     MOVE "T" TO WS-COND-RESULT-SW               RE1540
015300                 END-IF                                          RE1550
015400             WHEN "NE"                                           RE1560
015500                 IF WS-CONTEXT-VAL NOT = RE-VALUE(RE-COND-IDX)   RE1570
015600                     MOVE "T" TO WS-COND-RESULT-SW               RE1580
015700                 END-IF                                          RE1590
015800             WHEN "GT"                                           RE1600
015900                 IF WS-CONTEXT-VAL NOT = ZERO                    RE1610
016000                     AND WS-CONTEXT-VAL > RE-VALUE(RE-COND-IDX)  RE1620
016100                     MOVE "T" TO WS-COND-RESULT-SW               RE1630
016200                 END-IF                                          RE1640
016300             WHEN "LT"                                           RE1650
016400                 IF WS-CONTEXT-VAL NOT = ZERO                    RE1660
016500                     AND WS-CONTEXT-VAL < RE-VALUE(RE-COND-IDX)  RE1670
016600                     MOVE "T" TO WS-COND-RESULT-SW               RE1680
016700                 END-IF                                          RE1690
016800             WHEN OTHER                                          RE1700
016900                 MOVE "F" TO WS-COND-RESULT-SW                   RE1710
016910                 DISPLAY "RULEEVAL - BAD OPERATOR - RAW CTX "     RE1711
016920                         RE-CTX-VALUES-ALPHA                      RE1712
017000         END-EVALUATE                                            RE1720
017100     END-IF.                                                     RE1730
017200     IF RE-COMBINE-OR                                            RE1740
017300         IF WS-COND-TRUE                                         RE1750
017400             MOVE "T" TO WS-COMBINED-RESULT-SW                   RE1760
017500         END-IF                                                  RE1770
017600     ELSE                                                        RE1780
017700         IF WS-COND-FALSE                                        RE1790
017800             MOVE "F" TO WS-COMBINED-RESULT-SW                   RE1800
017900         END-IF                                                  RE1810
018000     END-IF.                                                     RE1820
018100 150-EXIT.                                                       RE1830
018200     EXIT.                                                       RE1840
018300*                                                                 RE1850
018400 160-FETCH-CONTEXT-VALUE.                                        RE1860
018500*    MAP FIELD-ID TO ONE OF THE FIVE CONTEXT VALUES PASSED BY    RE1870
018600*    ADJPOST.  AN UNRECOGNIZED FIELD-ID LEAVES NO CONTEXT.       RE1880
018700     MOVE "Y" TO WS-HAVE-CONTEXT-SW.                             RE1890
018800     EVALUATE RE-FIELD-ID(RE-COND-IDX)                           RE1900
018900         WHEN "TA"                                                RE1910
019000             MOVE WS-CTX-TOTAL-AMOUNT   TO WS-CONTEXT-VAL        RE1920
019100         WHEN "QT"                                                RE1930
019200             MOVE WS-CTX-TOTAL-QUANTITY TO WS-CONTEXT-VAL        RE1940
019300         WHEN "LC"                                                RE1950
019400             MOVE WS-CTX-LINE-COUNT     TO WS-CONTEXT-VAL        RE1960
019500         WHEN "AG"                                                RE1970
019600             MOVE WS-CTX-PATIENT-AGE    TO WS-CONTEXT-VAL        RE1980
019700         WHEN "SC"                                                RE1990
019800             MOVE WS-CTX-SVC-CODE-CLASS TO WS-CONTEXT-VAL        RE2000
019900         WHEN OTHER                                               RE2010
020000             MOVE "N" TO WS-HAVE-CONTEXT-SW                      RE2020
020010             MOVE ZERO TO WS-CONTEXT-VAL                         RE2021
020020             DISPLAY "RULEEVAL - UNRECOGNIZED FIELD-ID - RAW CTX "RE2022
020030                     WS-CONTEXT-VALUES-ALPHA                     RE2023
020200     END-EVALUATE.                                               RE2040
020300 160-EXIT.                                                       RE2050
020400     EXIT.                                                       RE2060
