000100******************************************************************
000200*    COPYBOOK    - ADJREC                                       *
000300*    APPLICATION - AHCIP CLAIMS ADJUDICATION                     *
000400*    FILE        - ADJRESULT  (DDS0001.AHCIP.ADJRSLT)            *
000500*    DESCRIPTION - ONE RECORD PER CLAIM PROCESSED BY THE         *
000600*                  ADJUDICATION RUN.                             *
001700*----------------------------------------------------------------*
001800* CHANGE LOG                                                     *
001900*   DATE     BY   TICKET     DESCRIPTION                         *
002000*   -------- ---- ---------- --------------------------------    *
002100*   04/25/89 JS   -----      ORIGINAL COPYBOOK                   *
002200*   02/18/94 TGD  CR-0876    ADDED RULES-APPLIED-COUNT           *
002300*   06/07/03 KAP  CR-2077    ADDED FLAG-REASON FOR MANUAL-REVIEW *
002400*                            ROUTING (RESULT-STATUS = "F")        *
002450*   09/14/09 DLW  CR-3361    ADDED FILLER PADDING TO ROUND RECORD*
002460*                            OUT TO 150 BYTES - ROOM FOR A       *
002470*                            FUTURE ADJUSTMENT-REASON FIELD       *
002500******************************************************************
002600 01  ADJ-RESULT-REC.                                             AJ0100
002700     05  AJ-CLAIM-NUMBER             PIC X(18).                  AJ0200
002800     05  AJ-RESULT-STATUS            PIC X(01).                  AJ0300
002900         88  AJ-STATUS-APPROVED          VALUE "A".               AJ0400
003000         88  AJ-STATUS-DENIED            VALUE "D".               AJ0500
003100         88  AJ-STATUS-FLAGGED           VALUE "F".               AJ0600
003200         88  AJ-STATUS-ERROR             VALUE "E".               AJ0700
003300     05  AJ-SUBMITTED-AMOUNT         PIC S9(09)V99.               AJ0800
003400     05  AJ-APPROVED-AMOUNT          PIC S9(09)V99.               AJ0900
003500     05  AJ-ADJUSTMENT-AMOUNT        PIC S9(09)V99.               AJ1000
003600     05  AJ-DENIAL-CODE              PIC X(10).                  AJ1100
003700     05  AJ-DENIAL-REASON            PIC X(40).                  AJ1200
003800     05  AJ-FLAG-REASON              PIC X(40).                  AJ1300
003900     05  AJ-RULES-APPLIED-COUNT      PIC 9(03).                  AJ1400
004000     05  FILLER                      PIC X(05) VALUE SPACES.     AJ1500
