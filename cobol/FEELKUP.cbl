000100 IDENTIFICATION DIVISION.                                        FL0010
000200******************************************************************FL0020
000300 PROGRAM-ID.  FEELKUP.                                           FL0030
000400 AUTHOR. JON SAYLES.                                             FL0040
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                         FL0050
000600 DATE-WRITTEN. 05/02/89.                                         FL0060
000700 DATE-COMPILED. 05/02/89.                                        FL0080
000800 SECURITY. NON-CONFIDENTIAL.                                     FL0090
000900*                                                                 FL0100
001000*REMARKS.                                                        FL0110
001100*                                                                 FL0120
001200*    THIS SUBPROGRAM IS THE AHCIP FEE-SCHEDULE LOOKUP ENGINE.    FL0130
001300*    IT IS CALLED REPEATEDLY BY ADJEDIT DURING TABLE LOAD, AND   FL0140
001400*    BY ADJPOST DURING CODE VALIDATION AND CLAIM LINE PRICING.  FL0150
001500*    THE FEE TABLE IS BUILT ONE ROW AT A TIME (FUNCTION "L") AND FL0160
001600*    THEN HELD IN THIS PROGRAM'S WORKING-STORAGE FOR THE LIFE   FL0170
001700*    OF THE RUN UNIT - WORKING-STORAGE IS NOT RE-INITIALIZED    FL0180
001800*    BETWEEN CALLS TO A NON-INITIAL PROGRAM, SO THE TABLE STAYS FL0190
001900*    LOADED ACROSS ALL SUBSEQUENT CALLS FROM ADJEDIT/ADJPOST.   FL0200
002000*                                                                 FL0210
002100*    FUNCTIONS SUPPORTED (FEE-FUNCTION-CD) -                     FL0220
002200*       "L" - LOAD ONE FEE-SCHEDULE ROW INTO THE TABLE           FL0230
002300*       "G" - GET-FEE  - RETURN THE SCHEDULED FEE FOR A CODE     FL0240
002400*             AS OF A GIVEN SERVICE DATE                         FL0250
002500*       "V" - VALIDATE-CODE - CLASSIFY A CODE AS VALID,          FL0260
002600*             DEPRECATED, OR INVALID AS OF A SERVICE DATE        FL0270
002700*                                                                 FL0280
002800*----------------------------------------------------------------FL0290
002900* CHANGE LOG                                                      FL0300
003000*   DATE     BY   TICKET     DESCRIPTION                          FL0310
003100*   -------- ---- ---------- --------------------------------     FL0320
003200*   05/02/89 JS   -----      ORIGINAL PROGRAM                     FL0330
003300*   02/18/94 TGD  CR-0876    ADDED DEPRECATED/REPLACEMENT-CODE    FL0340
003400*                            CLASSIFICATION FOR FUNCTION "V"      FL0350
003500*   11/29/98 RMH  Y2K-0231   REVIEWED - LOOKUP DATES ARE 8-DIGIT  FL0360
003600*                            YYYYMMDD ALREADY. NO WINDOWING       FL0370
003700*                            REQUIRED. TESTED AGAINST 01/01/00.   FL0380
003800*   06/07/03 KAP  CR-2077    RAISED TABLE SIZE 300 TO 500 ROWS    FL0390
003900*                            TO COVER THE EXPANDED CODE SET       FL0400
004000******************************************************************FL0410
004100 ENVIRONMENT DIVISION.                                           FL0420
004200 CONFIGURATION SECTION.                                          FL0430
004300 SOURCE-COMPUTER. IBM-390.                                       FL0440
004400 OBJECT-COMPUTER. IBM-390.                                       FL0450
004700 INPUT-OUTPUT SECTION.                                           FL0480
004800*                                                                 FL0490
004900 DATA DIVISION.                                                  FL0500
005000 FILE SECTION.                                                   FL0510
005100*                                                                 FL0520
005200 WORKING-STORAGE SECTION.                                        FL0530
005300*                                                                 FL0540
005400 01  WS-FEE-TABLE.                                               FL0550
005500     05  WS-FEE-TABLE-ROW OCCURS 500 TIMES                       FL0560
005600             ASCENDING KEY IS WS-FT-PROC-CODE                    FL0570
005700             INDEXED BY WS-FT-IDX.                               FL0580
005800         10  WS-FT-PROC-CODE         PIC X(10).                  FL0590
005900         10  WS-FT-SHORT-DESC        PIC X(30).                  FL0600
006000         10  WS-FT-CATEGORY          PIC X(10).                  FL0610
006100         10  WS-FT-FEE-AMOUNT        PIC S9(07)V99 COMP-3.       FL0620
006200         10  WS-FT-EFFECTIVE-DATE    PIC 9(08).                  FL0630
006300         10  WS-FT-EFF-DATE-BROKEN REDEFINES                     FL0640
006400                 WS-FT-EFFECTIVE-DATE.                           FL0650
006500             15  WS-FT-EFF-CCYY      PIC 9(04).                  FL0660
006600             15  WS-FT-EFF-MM        PIC 9(02).                  FL0670
006700             15  WS-FT-EFF-DD        PIC 9(02).                  FL0680
006800         10  WS-FT-EXPIRATION-DATE   PIC 9(08).                  FL0690
006810        10  WS-FT-EXP-DATE-BROKEN REDEFINES                      FL0691
006820                WS-FT-EXPIRATION-DATE.                           FL0692
006830            15  WS-FT-EXP-CCYY      PIC 9(04).                   FL0693
006840            15  WS-FT-EXP-MM        PIC 9(02).                   FL0694
006850            15  WS-FT-EXP-DD        PIC 9(02).                   FL0695
006900         10  WS-FT-ACTIVE-FLAG       PIC X(01).                  FL0700
007000         10  WS-FT-DEPRECATED-FLAG   PIC X(01).                  FL0710
007100         10  WS-FT-REPLACEMENT-CODE  PIC X(10).                  FL0720
007200     05  FILLER                      PIC X(04).                  FL0730
007300*                                                                 FL0740
007400 01  WS-COUNTERS.                                                FL0750
007500     05  WS-TABLE-COUNT              PIC S9(04) COMP VALUE ZERO. FL0760
007600     05  WS-TABLE-MAX                PIC S9(04) COMP VALUE +500. FL0770
007700     05  FILLER                      PIC X(04).                  FL0780
007800*                                                                 FL0790
007900 LINKAGE SECTION.                                                FL0800
008000 01  FEE-FUNC-REC.                                               FL0810
008100     05  FEE-FUNCTION-CD             PIC X(01).                  FL0820
008200         88  FEE-FUNC-LOAD               VALUE "L".              FL0830
008300         88  FEE-FUNC-GET-FEE            VALUE "G".              FL0840
008400         88  FEE-FUNC-VALIDATE           VALUE "V".              FL0850
008500     05  FEE-LOAD-AREA.                                          FL0860
008600         10  FEE-PROC-CODE           PIC X(10).                  FL0870
008700         10  FEE-SHORT-DESC          PIC X(30).                  FL0880
008800         10  FEE-CATEGORY            PIC X(10).                  FL0890
008900         10  FEE-AMOUNT              PIC S9(07)V99.              FL0900
009000         10  FEE-EFFECTIVE-DATE      PIC 9(08).                  FL0910
009100         10  FEE-EXPIRATION-DATE     PIC 9(08).                  FL0920
009200         10  FEE-ACTIVE-FLAG         PIC X(01).                  FL0930
009300         10  FEE-DEPRECATED-FLAG     PIC X(01).                  FL0940
009400         10  FEE-REPLACEMENT-CODE    PIC X(10).                  FL0950
009500     05  FEE-LOOKUP-AREA REDEFINES FEE-LOAD-AREA.                FL0960
009600         10  FEE-LOOKUP-CODE         PIC X(10).                  FL0970
009700         10  FEE-LOOKUP-DATE         PIC 9(08).                  FL0980
009800         10  FILLER                  PIC X(72).                  FL0990
009900     05  FEE-AMOUNT-OUT              PIC S9(07)V99.              FL1000
010000     05  FEE-FOUND-SW                PIC X(01).                  FL1010
010100         88  FEE-CODE-FOUND              VALUE "Y".              FL1020
010200     05  FEE-VALID-CD                PIC X(01).                  FL1030
010300         88  FEE-CODE-IS-VALID           VALUE "V".               FL1040
010400         88  FEE-CODE-IS-DEPRECATED      VALUE "D".               FL1050
010500         88  FEE-CODE-IS-INVALID         VALUE "I".               FL1060
010600     05  FEE-REPLACEMENT-OUT         PIC X(10).                  FL1070
010700     05  FILLER                      PIC X(10).                  FL1080
010800*                                                                 FL1090
010900 77  RETURN-CD                       PIC S9(04) COMP.            FL1100
011000*                                                                 FL1110
011100 PROCEDURE DIVISION USING FEE-FUNC-REC, RETURN-CD.               FL1120
011200 000-MAIN-CONTROL.                                               FL1130
011300     EVALUATE TRUE                                               FL1140
011400         WHEN FEE-FUNC-LOAD                                      FL1150
011500             PERFORM 050-LOAD-TABLE-ROW THRU 050-EXIT            FL1160
011600         WHEN FEE-FUNC-GET-FEE                                   FL1170
011700             PERFORM 100-GET-FEE THRU 100-EXIT                   FL1180
011800         WHEN FEE-FUNC-VALIDATE                                  FL1190
011900             PERFORM 200-VALIDATE-CODE THRU 200-EXIT             FL1200
012000     END-EVALUATE.                                               FL1210
012100     MOVE ZERO TO RETURN-CD.                                     FL1220
012200     GOBACK.                                                     FL1230
012300*                                                                 FL1240
012400 050-LOAD-TABLE-ROW.                                             FL1250
012500*    APPEND ONE FEESCHED RECORD TO THE END OF THE IN-MEMORY      FL1260
012600*    TABLE.  ADJEDIT READS FEESCHED IN ASCENDING PROC-CODE       FL1270
012700*    SEQUENCE, SO NO SORT IS NEEDED HERE.                        FL1280
012800     IF WS-TABLE-COUNT < WS-TABLE-MAX                            FL1290
012900         ADD 1 TO WS-TABLE-COUNT                                 FL1300
013000         SET WS-FT-IDX TO WS-TABLE-COUNT                         FL1310
013100         MOVE FEE-PROC-CODE        TO WS-FT-PROC-CODE(WS-FT-IDX) FL1320
013200         MOVE FEE-SHORT-DESC       TO WS-FT-SHORT-DESC(WS-FT-IDX)FL1330
013300         MOVE FEE-CATEGORY         TO WS-FT-CATEGORY(WS-FT-IDX)  FL1340
013400         MOVE FEE-AMOUNT           TO WS-FT-FEE-AMOUNT(WS-FT-IDX)FL1350
013500         MOVE FEE-EFFECTIVE-DATE   TO                            FL1360
013600                                  WS-FT-EFFECTIVE-DATE(WS-FT-IDX)FL1370
013700         MOVE FEE-EXPIRATION-DATE  TO                            FL1380
013800                                 WS-FT-EXPIRATION-DATE(WS-FT-IDX)FL1390
013900         MOVE FEE-ACTIVE-FLAG      TO                            FL1400
014000                                     WS-FT-ACTIVE-FLAG(WS-FT-IDX)FL1410
014100         MOVE FEE-DEPRECATED-FLAG  TO                            FL1420
014200                                 WS-FT-DEPRECATED-FLAG(WS-FT-IDX)FL1430
014300         MOVE FEE-REPLACEMENT-CODE TO                            FL1440
014400                                WS-FT-REPLACEMENT-CODE(WS-FT-IDX)FL1450
014500     END-IF.                                                     FL1460
014600 050-EXIT.                                                       FL1470
014700     EXIT.                                                       FL1480
014800*                                                                 FL1490
014900 100-GET-FEE.                                                    FL1500
015000*    RETURN THE SCHEDULED FEE FOR FEE-LOOKUP-CODE AS OF          FL1510
015100*    FEE-LOOKUP-DATE.  FOUND ONLY IF ACTIVE AND IN EFFECT.       FL1520
015200     MOVE "N" TO FEE-FOUND-SW.                                   FL1530
015300     MOVE ZERO TO FEE-AMOUNT-OUT.                                FL1540
015400     SEARCH ALL WS-FEE-TABLE-ROW                                 FL1550
015500         AT END                                                  FL1560
015600             MOVE "N" TO FEE-FOUND-SW                            FL1570
015700         WHEN WS-FT-PROC-CODE(WS-FT-IDX) = FEE-LOOKUP-CODE       FL1580
015800             IF WS-FT-ACTIVE-FLAG(WS-FT-IDX) = "Y"               FL1590
015900                AND WS-FT-EFFECTIVE-DATE(WS-FT-IDX)              FL1600
016000                       NOT > FEE-LOOKUP-DATE                     FL1610
016100                AND (WS-FT-EXPIRATION-DATE(WS-FT-IDX) = ZERO     FL1620
016200                 OR  WS-FT-EXPIRATION-DATE(WS-FT-IDX)            FL1630
016300                       NOT < FEE-LOOKUP-DATE)                    FL1640
016400                 MOVE "Y" TO FEE-FOUND-SW                        FL1650
016500                 MOVE WS-FT-FEE-AMOUNT(WS-FT-IDX) TO             FL1660
016600                                             FEE-AMOUNT-OUT      FL1670
016700             END-IF                                              FL1680
016800     END-SEARCH.                                                 FL1690
016900 100-EXIT.                                                       FL1700
017000     EXIT.                                                       FL1710
017100*                                                                 FL1720
017200 200-VALIDATE-CODE.                                              FL1730
017300*    CLASSIFY FEE-LOOKUP-CODE AS OF FEE-LOOKUP-DATE.             FL1740
017400*    DEPRECATED IS TESTED BEFORE THE ACTIVE/DATE WINDOW.         FL1750
017500     MOVE "I" TO FEE-VALID-CD.                                   FL1760
017600     MOVE SPACES TO FEE-REPLACEMENT-OUT.                         FL1770
017700     SEARCH ALL WS-FEE-TABLE-ROW                                 FL1780
017800         AT END                                                  FL1790
017900             MOVE "I" TO FEE-VALID-CD                            FL1800
018000         WHEN WS-FT-PROC-CODE(WS-FT-IDX) = FEE-LOOKUP-CODE       FL1810
018100             IF WS-FT-DEPRECATED-FLAG(WS-FT-IDX) = "Y"           FL1820
018200                 MOVE "D" TO FEE-VALID-CD                        FL1830
018300                 MOVE WS-FT-REPLACEMENT-CODE(WS-FT-IDX) TO       FL1840
018400                                            FEE-REPLACEMENT-OUT  FL1850
018500             ELSE                                                FL1860
018600                 IF WS-FT-ACTIVE-FLAG(WS-FT-IDX) = "Y"           FL1870
018700                    AND WS-FT-EFFECTIVE-DATE(WS-FT-IDX)          FL1880
018800                          NOT > FEE-LOOKUP-DATE                  FL1890
018900                    AND (WS-FT-EXPIRATION-DATE(WS-FT-IDX) = ZERO FL1900
019000                     OR  WS-FT-EXPIRATION-DATE(WS-FT-IDX)        FL1910
019100                          NOT < FEE-LOOKUP-DATE)                 FL1920
019200                     MOVE "V" TO FEE-VALID-CD                    FL1930
019300                 ELSE                                            FL1940
019400                     MOVE "I" TO FEE-VALID-CD                    FL1950
019500                 END-IF                                          FL1960
019600             END-IF                                              FL1970
019700     END-SEARCH.                                                 FL1980
019800 200-EXIT.                                                       FL1990
019900     EXIT.                                                       FL2000
