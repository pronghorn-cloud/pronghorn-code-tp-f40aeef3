000100 IDENTIFICATION DIVISION.                                        AP0010
000200******************************************************************AP0020
000300 PROGRAM-ID.  ADJPOST.                                           AP0030
000400 AUTHOR. JON SAYLES.                                             AP0040
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                         AP0050
000600 DATE-WRITTEN. 05/16/89.                                         AP0060
000700 DATE-COMPILED. 05/16/89.                                        AP0080
000800 SECURITY. NON-CONFIDENTIAL.                                     AP0090
000900*                                                                 AP0100
001000*REMARKS.                                                        AP0110
001100*                                                                 AP0120
001200*    THIS SUBPROGRAM ADJUDICATES ONE SUBMITTED AHCIP CLAIM.      AP0130
001300*    ADJEDIT CALLS IT ONCE WITH FUNCTION-CD "O" AT STARTUP TO    AP0140
001400*    OPEN THE AUDITLOG FILE, ONCE PER SUBMITTED CLAIM WITH       AP0150
001500*    FUNCTION-CD "P" AFTER THE RULE TABLE AND FEE-SCHEDULE       AP0160
001600*    TABLE HAVE BEEN LOADED, AND ONCE WITH FUNCTION-CD "C" AT    AP0170
001700*    END OF RUN TO CLOSE IT.  ADJEDIT PASSES IN THE CLAIM        AP0180
001800*    RECORD AND THE ALREADY-FILTERED, PRIORITY-ORDERED RULE      AP0190
001900*    TABLE, AND RECEIVES BACK THE COMPLETED ADJRESULT RECORD -   AP0195
001950*    AUDITLOG DETAIL RECORDS ARE WRITTEN DIRECTLY BY THIS        AP0197
001960*    PROGRAM SINCE MANY ARE PRODUCED PER CLAIM.                  AP0199
002000*                                                                 AP0210
002100*    PROCESSING PER CLAIM -                                      AP0220
002200*       1. VALIDATE COMPLETENESS - INCOMPLETE CLAIMS GET AN      AP0230
002300*          "E" RESULT AND ARE NOT RULE-EVALUATED OR AUDITED      AP0240
002400*       2. COMPUTE THE SUBMITTED AMOUNT                          AP0250
002500*       3. VALIDATE EACH LINE'S PROCEDURE CODE - ANY INVALID     AP0260
002600*          CODE DENIES THE CLAIM BEFORE RULES ARE EVALUATED      AP0270
002700*       4. BUILD THE RULE CONTEXT AND EVALUATE EVERY ACTIVE      AP0280
002800*          RULE IN PRIORITY ORDER, WRITING ONE AUDIT RECORD      AP0290
002900*          PER RULE EVALUATED                                    AP0300
003000*       5. PRICE THE CLAIM LINES IF NOT DENIED                   AP0310
003100*       6. RETURN THE COMPLETED ADJ-RESULT-REC AND RUN-TOTAL     AP0320
003200*          INCREMENTS TO ADJEDIT                                 AP0330
003300*----------------------------------------------------------------AP0340
003400* CHANGE LOG                                                      AP0350
003500*   DATE     BY   TICKET     DESCRIPTION                          AP0360
003600*   -------- ---- ---------- --------------------------------     AP0370
003700*   05/16/89 JS   -----      ORIGINAL PROGRAM                     AP0380
003800*   02/18/94 TGD  CR-0876    APPROVED LINE AMOUNT NOW CAPPED AT   AP0390
003900*                            BILLED AMOUNT PER ADJ COMMITTEE      AP0400
004000*                            RULING 94-04                        AP0410
004100*   11/29/98 RMH  Y2K-0231   SERVICE/EFFECTIVE DATES ALREADY      AP0420
004200*                            8-DIGIT YYYYMMDD.  TESTED AGAINST    AP0430
004300*                            01/01/00 RUN DATE - NO CHANGE.       AP0440
004400*   06/07/03 KAP  CR-2077    FLAG MATCHES NO LONGER STOP RULE     AP0450
004500*                            EVALUATION - CLAIM MAY STILL DENY    AP0460
004600*                            ON A LATER, HIGHER-PRIORITY RULE     AP0470
004610*   08/14/03 KAP  CR-2140    ADJPOST NOW OWNS AND OPENS/CLOSES    AP0472
004620*                            THE AUDITLOG FILE ITSELF VIA A NEW   AP0474
004630*                            FUNCTION-CD PASSED BY ADJEDIT.  RUN- AP0476
004640*                            TOTAL DOLLAR AMOUNTS AND CLAIM       AP0478
004650*                            COUNTS BY OUTCOME ADDED.             AP0479
004660*   03/11/09 DLW  CR-3355    BAD-PROC-CODE DENIALS NO LONGER     AP0481
004670*                            SKIP RULE EVALUATION - THE FULL     AP0482
004680*                            RULE SET IS NOW AUDITED FOR THOSE   AP0483
004690*                            CLAIMS TOO, PER ADJ COMMITTEE       AP0484
004695*                            AUDIT-TRAIL POLICY.                 AP0485
004700******************************************************************AP0480
004800 ENVIRONMENT DIVISION.                                           AP0490
004900 CONFIGURATION SECTION.                                          AP0500
005000 SOURCE-COMPUTER. IBM-390.                                       AP0510
005100 OBJECT-COMPUTER. IBM-390.                                       AP0520
005400 INPUT-OUTPUT SECTION.                                           AP0550
005420 FILE-CONTROL.                                                   AP0552
005440     SELECT AUDITLOG-FILE  ASSIGN TO UT-S-AUDITLG               AP0554
005460            FILE STATUS IS WS-AUDITLOG-STATUS.                  AP0556
005500*                                                                 AP0560
005600 DATA DIVISION.                                                  AP0570
005700 FILE SECTION.                                                   AP0580
005720 FD  AUDITLOG-FILE                                               AP0590A
005740     RECORDING MODE IS F                                         AP0590B
005760     RECORD CONTAINS 80 CHARACTERS                               AP0590C
005780     DATA RECORD IS AUDITLOG-REC-OUT.                            AP0590D
005790 01  AUDITLOG-REC-OUT            PIC X(80).                      AP0590E
005800*                                                                 AP0590
005900 WORKING-STORAGE SECTION.                                        AP0600
005920 01  WS-FILE-STATUS-CODES.                                       AP0602
005940     05  WS-AUDITLOG-STATUS      PIC X(02).                      AP0604
005960         88  WS-AUDITLOG-OK          VALUE "00".                 AP0606
005980         88  WS-AUDITLOG-EOF         VALUE "10".                 AP0608
006010*                                                                 AP0609
006020 COPY AUDITREC.                                                  AP0610A
006000*                                                                 AP0610
006100 01  WS-ERROR-SWITCHES.                                          AP0620
006200     05  WS-INCOMPLETE-SW            PIC X(01) VALUE "N".        AP0630
006300         88  WS-CLAIM-INCOMPLETE         VALUE "Y".              AP0640
006400     05  WS-BAD-CODE-SW              PIC X(01) VALUE "N".        AP0650
006500         88  WS-CLAIM-HAS-BAD-CODE       VALUE "Y".              AP0660
006600     05  WS-DENIED-SW                PIC X(01) VALUE "N".        AP0670
006700         88  WS-CLAIM-DENIED             VALUE "Y".              AP0680
006800     05  WS-FLAGGED-SW               PIC X(01) VALUE "N".        AP0690
006900         88  WS-CLAIM-FLAGGED            VALUE "Y".              AP0700
006910     05  WS-ENTRY-DENIED-SW          PIC X(01) VALUE "N".        AP0692
006920         88  WS-CLAIM-DENIED-AT-ENTRY    VALUE "Y".              AP0694
006930     05  WS-STOP-RULE-LOOP-SW        PIC X(01) VALUE "N".        AP0696
006940         88  WS-STOP-RULE-LOOP           VALUE "Y".              AP0698
007000     05  FILLER                      PIC X(02).                 AP0710
007100*                                                                 AP0720
007200 01  WS-RULE-CONTEXT.                                            AP0730
007300     05  WS-CTX-TOTAL-AMOUNT         PIC S9(07)V99 COMP-3.       AP0740
007400     05  WS-CTX-TOTAL-QUANTITY       PIC S9(07)V99 COMP-3.       AP0750
007500     05  WS-CTX-LINE-COUNT           PIC S9(07)V99 COMP-3.       AP0760
007600     05  WS-CTX-PATIENT-AGE          PIC S9(07)V99 COMP-3.       AP0770
007700     05  WS-CTX-SVC-CODE-CLASS       PIC S9(07)V99 COMP-3.       AP0780
007710*                                                                 AP0781
007720***** RAW-BYTE VIEW OF THE PACKED CONTEXT AMOUNT, DUMPED WHEN   AP0782
007730***** 550-EVALUATE-ONE-RULE FINDS NO CONDITION MATCHED.         AP0783
007740     05  WS-CTX-TOTAL-AMT-ALPHA REDEFINES                       AP0784
007750             WS-CTX-TOTAL-AMOUNT PIC X(05).                     AP0785
007800*                                                                 AP0790
007900 01  WS-PROC-CODE-VIEW.                                          AP0800
008000     05  WS-PROC-CODE-PREFIX         PIC 99.                    AP0810
008100     05  FILLER                      PIC X(08).                 AP0820
008200*                                                                 AP0830
008300 01  WS-WORK-FIELDS.                                             AP0840
008400     05  WS-LINE-SUB                 PIC S9(04) COMP.           AP0850
008500     05  WS-RULE-SUB                 PIC S9(04) COMP.           AP0860
008600     05  WS-LINE-SUBMIT-AMT          PIC S9(09)V99 COMP-3.       AP0870
008700     05  WS-LINE-APPROVED-AMT        PIC S9(09)V99 COMP-3.       AP0880
008800     05  WS-LINE-SCHED-FEE           PIC S9(07)V99 COMP-3.       AP0890
008900     05  WS-LINE-FEE-TIMES-QTY       PIC S9(09)V99 COMP-3.       AP0900
009000     05  WS-CODE-VALID-CD            PIC X(01).                 AP0910
009100         88  WS-CODE-IS-VALID            VALUE "V".              AP0920
009200         88  WS-CODE-IS-DEPRECATED       VALUE "D".              AP0930
009300         88  WS-CODE-IS-INVALID          VALUE "I".              AP0940
009400     05  WS-REPLACEMENT-CODE         PIC X(10).                 AP0950
009450     05  WS-CLAIM-RULE-COUNT         PIC S9(04) COMP.           AP0955
009500     05  FILLER                      PIC X(04).                 AP0960
009600*                                                                 AP0970
009700 01  WS-FEE-CALL-AREA.                                           AP0980
009800     05  FEE-FUNCTION-CD             PIC X(01).                 AP0990
009900     05  FEE-LOAD-AREA.                                          AP1000
010000         10  FEE-PROC-CODE           PIC X(10).                 AP1010
010100         10  FEE-SHORT-DESC          PIC X(30).                 AP1020
010200         10  FEE-CATEGORY            PIC X(10).                 AP1030
010300         10  FEE-AMOUNT              PIC S9(07)V99.             AP1040
010400         10  FEE-EFFECTIVE-DATE      PIC 9(08).                 AP1050
010410        10  FEE-EFF-DATE-BROKEN REDEFINES                        AP1051
010420                FEE-EFFECTIVE-DATE.                              AP1052
010430            15  FEE-EFF-CCYY        PIC 9(04).                   AP1053
010440            15  FEE-EFF-MM          PIC 9(02).                   AP1054
010450            15  FEE-EFF-DD          PIC 9(02).                   AP1055
010500         10  FEE-EXPIRATION-DATE     PIC 9(08).                 AP1060
010600         10  FEE-ACTIVE-FLAG         PIC X(01).                 AP1070
010700         10  FEE-DEPRECATED-FLAG     PIC X(01).                 AP1080
010800         10  FEE-REPLACEMENT-CODE    PIC X(10).                 AP1090
010900     05  FEE-LOOKUP-AREA REDEFINES FEE-LOAD-AREA.                AP1100
011000         10  FEE-LOOKUP-CODE         PIC X(10).                 AP1110
011100         10  FEE-LOOKUP-DATE         PIC 9(08).                 AP1120
011200         10  FILLER                  PIC X(72).                 AP1130
011300     05  FEE-AMOUNT-OUT              PIC S9(07)V99.             AP1140
011400     05  FEE-FOUND-SW                PIC X(01).                 AP1150
011500         88  FEE-CODE-FOUND              VALUE "Y".              AP1160
011600     05  FEE-VALID-CD                PIC X(01).                 AP1170
011700     05  FEE-REPLACEMENT-OUT         PIC X(10).                 AP1180
011800     05  FILLER                      PIC X(10).                 AP1190
011900     05  FEE-RETURN-CD               PIC S9(04) COMP.           AP1200
012000*                                                                 AP1210
012100 01  WS-RULE-CALL-AREA.                                          AP1220
012200     05  RE-RULE-COMBINE-OP          PIC X(01).                 AP1230
012300     05  RE-RULE-ACTION-TYPE         PIC X(01).                 AP1240
012400     05  RE-RULE-DENIAL-REASON       PIC X(40).                 AP1250
012500     05  RE-RULE-FLAG-REASON         PIC X(40).                 AP1260
012600     05  RE-COND-COUNT               PIC 9(01).                 AP1270
012700     05  RE-COND-TABLE OCCURS 5 TIMES                           AP1280
012800                 INDEXED BY RE-COND-IDX.                        AP1290
012900         10  RE-FIELD-ID             PIC X(02).                 AP1300
013000         10  RE-OPERATOR             PIC X(02).                 AP1310
013100         10  RE-VALUE                PIC S9(07)V99.             AP1320
013200     05  RE-CTX-TOTAL-AMOUNT         PIC S9(07)V99.             AP1330
013300     05  RE-CTX-TOTAL-QUANTITY       PIC S9(07)V99.             AP1340
013400     05  RE-CTX-LINE-COUNT           PIC S9(07)V99.             AP1350
013500     05  RE-CTX-PATIENT-AGE          PIC S9(07)V99.             AP1360
013600     05  RE-CTX-SVC-CODE-CLASS       PIC S9(07)V99.             AP1370
013700     05  RE-MATCHED-SW               PIC X(01).                 AP1380
013800         88  RE-MATCHED                  VALUE "Y".              AP1390
013900     05  RE-RESULT-ACTION            PIC X(01).                 AP1400
014000     05  RE-RESULT-MESSAGE           PIC X(40).                 AP1410
014100     05  FILLER                      PIC X(08).                 AP1420
014200     05  RE-RETURN-CD                PIC S9(04) COMP.           AP1430
014300*                                                                 AP1440
014400 LINKAGE SECTION.                                                AP1450
014420 01  ADJPOST-FUNCTION-CD             PIC X(01).                  AP1452
014440     88  ADJPOST-FUNC-OPEN               VALUE "O".              AP1454
014460     88  ADJPOST-FUNC-PROCESS            VALUE "P".              AP1456
014480     88  ADJPOST-FUNC-CLOSE              VALUE "C".              AP1458
014500 COPY CLAIMREC.                                                  AP1460
014600 COPY ADJREC.                                                    AP1470
014700*                                                                 AP1480
014900 COPY RULETBL.                                                   AP1500
016300*                                                                 AP1640
017000 COPY RUNTOTAL.                                                  AP1710
017500*                                                                 AP1760
017600 77  RETURN-CD                       PIC S9(04) COMP.           AP1770
017700*                                                                 AP1780
017800 PROCEDURE DIVISION USING ADJPOST-FUNCTION-CD, CLAIM-REC,        AP1790
017810         ADJ-RESULT-REC, ADJPOST-RULE-TABLE, ADJPOST-RUN-TOTALS, AP1795
017900         RETURN-CD.                                              AP1800
018000 000-MAIN-CONTROL.                                               AP1810
018010     MOVE ZERO TO RETURN-CD.                                     AP1815
018020     EVALUATE TRUE                                               AP1820
018030         WHEN ADJPOST-FUNC-OPEN                                  AP1822
018040             PERFORM 010-OPEN-FILES THRU 010-EXIT                AP1824
018050         WHEN ADJPOST-FUNC-CLOSE                                 AP1826
018060             PERFORM 020-CLOSE-FILES THRU 020-EXIT               AP1828
018070         WHEN ADJPOST-FUNC-PROCESS                               AP1830
018080             PERFORM 100-PROCESS-ONE-CLAIM THRU 100-EXIT         AP1832
018090     END-EVALUATE.                                               AP1834
019700 000-EXIT.                                                       AP1980
019900     GOBACK.                                                     AP2000
020000*                                                                 AP2010
020010 010-OPEN-FILES.                                                 AP2012
020020     OPEN OUTPUT AUDITLOG-FILE.                                  AP2014
020030     IF NOT WS-AUDITLOG-OK                                       AP2016
020040         DISPLAY "ADJPOST - AUDITLOG OPEN FAILED - STATUS "      AP2018
020050                 WS-AUDITLOG-STATUS                              AP2020A
020060         MOVE +16 TO RETURN-CD                                   AP2022
020070     END-IF.                                                     AP2024
020080 010-EXIT.                                                       AP2026
020090     EXIT.                                                       AP2028
020100*                                                                 AP2030
020110 020-CLOSE-FILES.                                                AP2032
020120     CLOSE AUDITLOG-FILE.                                        AP2034
020130 020-EXIT.                                                       AP2036
020140     EXIT.                                                       AP2038
020150*                                                                 AP2040
020160 100-PROCESS-ONE-CLAIM.                                          AP2042
020170     MOVE ZERO TO ADJ-RESULT-REC, WS-RULE-CONTEXT.               AP2044
020180     MOVE "N" TO WS-INCOMPLETE-SW, WS-BAD-CODE-SW,               AP2046
020190                 WS-DENIED-SW, WS-FLAGGED-SW,                    AP2048
020195                 WS-ENTRY-DENIED-SW, WS-STOP-RULE-LOOP-SW.       AP2049
020200     MOVE ZERO TO WS-CLAIM-RULE-COUNT.                           AP2050
020210     MOVE CL-CLAIM-NUMBER TO AJ-CLAIM-NUMBER.                    AP2052
020220     PERFORM 300-VALIDATE-COMPLETENESS THRU 300-EXIT.            AP2054
020230     IF WS-CLAIM-INCOMPLETE                                      AP2056
020240         MOVE "E" TO AJ-RESULT-STATUS                            AP2058
020250     ELSE                                                        AP2060
020260         PERFORM 350-COMPUTE-SUBMITTED-AMT THRU 350-EXIT         AP2062
020270         PERFORM 400-VALIDATE-PROC-CODES THRU 400-EXIT           AP2064
020280         PERFORM 450-BUILD-RULE-CONTEXT THRU 450-EXIT            AP2066
020290         PERFORM 500-EVALUATE-RULES THRU 500-EXIT                AP2068
020300         PERFORM 600-PRICE-CLAIM-LINES THRU 600-EXIT             AP2070
020310         PERFORM 650-SET-RESULT-STATUS THRU 650-EXIT             AP2072
020320     END-IF.                                                     AP2074
020330     PERFORM 700-ACCUM-TOTALS THRU 700-EXIT.                     AP2076
020340 100-EXIT.                                                       AP2078
020350     EXIT.                                                       AP2080
020360*                                                                 AP2082
020100 300-VALIDATE-COMPLETENESS.                                      AP2020
020200*    A CLAIM IS INCOMPLETE IF ANY OF THE FOLLOWING HOLD -        AP2030
020300*    MISSING PATIENT INFORMATION, MISSING SERVICE DATE, ZERO     AP2040
020400*    SERVICE LINES, OR A SERVICE END DATE EARLIER THAN THE       AP2050
020500*    SERVICE DATE.  EACH TEST IS INDEPENDENT - THE FIRST TO      AP2060
020600*    FAIL IS SUFFICIENT.                                         AP2070
020700     IF CL-PATIENT-ID-HASH = SPACES                              AP2080
020800         MOVE "Y" TO WS-INCOMPLETE-SW                            AP2090
020900         GO TO 300-EXIT                                          AP2100
021000     END-IF.                                                     AP2110
021100     IF CL-SERVICE-DATE = ZERO                                   AP2120
021200         MOVE "Y" TO WS-INCOMPLETE-SW                            AP2130
021300         GO TO 300-EXIT                                          AP2140
021400     END-IF.                                                     AP2150
021500     IF CL-LINE-COUNT = ZERO                                     AP2160
021600         MOVE "Y" TO WS-INCOMPLETE-SW                            AP2170
021700         GO TO 300-EXIT                                          AP2180
021800     END-IF.                                                     AP2190
021900     IF CL-SERVICE-END-DATE NOT = ZERO                           AP2200
022000         AND CL-SERVICE-END-DATE < CL-SERVICE-DATE               AP2210
022100         MOVE "Y" TO WS-INCOMPLETE-SW                            AP2220
022200     END-IF.                                                     AP2230
022300 300-EXIT.                                                       AP2240
022400     EXIT.                                                       AP2250
022500*                                                                 AP2260
022600 350-COMPUTE-SUBMITTED-AMT.                                      AP2270
022700*    SUBMITTED AMOUNT IS THE SUM OF UNIT-PRICE TIMES QUANTITY    AP2280
022800*    OVER EVERY FILLED SERVICE LINE.  INTEGER QUANTITY TIMES A   AP2290
022900*    2-DECIMAL PRICE NEEDS NO ROUNDING.                          AP2300
023000     MOVE ZERO TO AJ-SUBMITTED-AMOUNT, WS-CTX-TOTAL-QUANTITY.    AP2310
023100     PERFORM 360-ADD-ONE-LINE-AMT THRU 360-EXIT                  AP2320
023200         VARYING WS-LINE-SUB FROM 1 BY 1                         AP2330
023300         UNTIL WS-LINE-SUB > CL-LINE-COUNT.                      AP2340
023400 350-EXIT.                                                       AP2350
023500     EXIT.                                                       AP2360
023600*                                                                 AP2370
023700 360-ADD-ONE-LINE-AMT.                                           AP2380
023800     SET CL-LINE-IDX TO WS-LINE-SUB.                             AP2390
023900     COMPUTE WS-LINE-SUBMIT-AMT =                                AP2400
024000         CL-UNIT-PRICE(CL-LINE-IDX) * CL-QUANTITY(CL-LINE-IDX).  AP2410
024100     ADD WS-LINE-SUBMIT-AMT TO AJ-SUBMITTED-AMOUNT.              AP2420
024200     ADD CL-QUANTITY(CL-LINE-IDX) TO WS-CTX-TOTAL-QUANTITY.      AP2430
024300 360-EXIT.                                                       AP2440
024400     EXIT.                                                       AP2450
024500*                                                                 AP2460
024600 400-VALIDATE-PROC-CODES.                                        AP2470
024700*    ANY INVALID PROCEDURE CODE ON THE CLAIM DENIES IT BEFORE    AP2480
024800*    ANY RULE IS EVALUATED.  ONE FEELKUP CALL PER LINE.          AP2490
024900     PERFORM 410-CHECK-ONE-CODE THRU 410-EXIT                    AP2500
025000         VARYING WS-LINE-SUB FROM 1 BY 1                         AP2510
025100         UNTIL WS-LINE-SUB > CL-LINE-COUNT                       AP2520
025200         OR WS-CLAIM-HAS-BAD-CODE.                               AP2530
025300     IF WS-CLAIM-HAS-BAD-CODE                                    AP2540
025400         MOVE "Y" TO WS-DENIED-SW                                AP2550
025500         MOVE "INVALIDCD" TO AJ-DENIAL-CODE                      AP2560
025600         STRING "INVALID PROCEDURE CODE " DELIMITED BY SIZE      AP2570
025700                CL-PROC-CODE(CL-LINE-IDX) DELIMITED BY SIZE      AP2580
025800                INTO AJ-DENIAL-REASON                            AP2590
025900     END-IF.                                                     AP2600
026000 400-EXIT.                                                       AP2610
026100     EXIT.                                                       AP2620
026200*                                                                 AP2630
026300 410-CHECK-ONE-CODE.                                             AP2640
026400     SET CL-LINE-IDX TO WS-LINE-SUB.                             AP2650
026500     MOVE "V" TO FEE-FUNCTION-CD.                                AP2660
026600     MOVE CL-PROC-CODE(CL-LINE-IDX) TO FEE-LOOKUP-CODE.          AP2670
026700     MOVE CL-SERVICE-DATE TO FEE-LOOKUP-DATE.                    AP2680
026800     CALL "FEELKUP" USING WS-FEE-CALL-AREA, FEE-RETURN-CD.       AP2690
026900     MOVE FEE-VALID-CD TO WS-CODE-VALID-CD.                      AP2700
027000     IF NOT WS-CODE-IS-VALID AND NOT WS-CODE-IS-DEPRECATED       AP2710
027100         MOVE "Y" TO WS-BAD-CODE-SW                              AP2720
027200     END-IF.                                                     AP2730
027300 410-EXIT.                                                       AP2740
027400     EXIT.                                                       AP2750
027500*                                                                 AP2760
027600 450-BUILD-RULE-CONTEXT.                                         AP2770
027700*    TOTAL AMOUNT, TOTAL QUANTITY, LINE COUNT, PATIENT AGE, AND  AP2780
027800*    SERVICE-CODE CLASS (THE LEADING TWO DIGITS OF THE FIRST     AP2790
027900*    SERVICE LINE'S PROCEDURE CODE) MAKE UP THE RULE CONTEXT.    AP2800
028000     MOVE AJ-SUBMITTED-AMOUNT TO WS-CTX-TOTAL-AMOUNT.            AP2810
028100     MOVE CL-LINE-COUNT TO WS-CTX-LINE-COUNT.                    AP2820
028200     MOVE CL-PATIENT-AGE TO WS-CTX-PATIENT-AGE.                  AP2830
028300     MOVE ZERO TO WS-CTX-SVC-CODE-CLASS.                         AP2840
028400     IF CL-LINE-COUNT NOT = ZERO                                 AP2850
028500         SET CL-LINE-IDX TO 1                                    AP2860
028600         MOVE CL-PROC-CODE(CL-LINE-IDX) TO WS-PROC-CODE-VIEW     AP2870
028700         MOVE WS-PROC-CODE-PREFIX TO WS-CTX-SVC-CODE-CLASS       AP2880
028800     END-IF.                                                     AP2890
028900 450-EXIT.                                                       AP2900
029000     EXIT.                                                       AP2910
029100*                                                                 AP2920
029200 500-EVALUATE-RULES.                                             AP2930
029300*    EVALUATE EVERY RULE IN THE TABLE, WHICH ADJEDIT HAS ALREADY AP2940
029400*    FILTERED TO ACTIVE/EFFECTIVE ADJUDICATION AND VALIDATION    AP2950
029500*    RULES AND SORTED ASCENDING BY PRIORITY.  IF THE CLAIM WAS   AP2960
029600*    ALREADY DENIED FOR A BAD PROCEDURE CODE, RULES ARE STILL    AP2970
029700*    AUDITED BUT CANNOT OVERTURN THE DENIAL.                     AP2980
029750*    (BAD-CODE DENIALS DO NOT PREEMPT THE LOOP - A SEPARATE      AP2985
029760*    ENTRY-DENIED FLAG, NOT THE OVERALL DENIED SWITCH, IS        AP2986
029770*    WHAT ENDS EVALUATION EARLY, AND ONLY WHEN A RULE ITSELF     AP2987
029780*    DENIES A CLAIM THAT WAS NOT ALREADY DENIED AT ENTRY.)       AP2988
029790     MOVE WS-DENIED-SW TO WS-ENTRY-DENIED-SW.                    AP2989
029795     MOVE "N" TO WS-STOP-RULE-LOOP-SW.                           AP2991
029800     PERFORM 550-EVALUATE-ONE-RULE THRU 550-EXIT                 AP2990
029900         VARYING WS-RULE-SUB FROM 1 BY 1                         AP3000
030000         UNTIL WS-RULE-SUB > ADJPOST-RULE-COUNT                  AP3010
030100         OR WS-STOP-RULE-LOOP.                                   AP3020
030200 500-EXIT.                                                       AP3030
030300     EXIT.                                                       AP3040
030400*                                                                 AP3050
030500 550-EVALUATE-ONE-RULE.                                          AP3060
030600     SET ADJPOST-RULE-IDX TO WS-RULE-SUB.                        AP3070
030700     MOVE SPACES TO AU-CLAIM-NUMBER.                             AP3080
030800     MOVE CL-CLAIM-NUMBER TO AU-CLAIM-NUMBER.                    AP3090
030900     MOVE PT-RULE-CODE(ADJPOST-RULE-IDX) TO AU-RULE-CODE.        AP3100
031000     PERFORM 560-CALL-RULEEVAL THRU 560-EXIT.                    AP3110
031100     ADD 1 TO PT-AUDIT-COUNT, WS-CLAIM-RULE-COUNT.               AP3120
031200     IF RE-MATCHED                                               AP3130
031300         MOVE RE-RESULT-MESSAGE TO AU-RATIONALE                  AP3140
031400         EVALUATE RE-RESULT-ACTION                               AP3150
031500             WHEN "D"                                            AP3160
031600                 MOVE "DENY    " TO AU-EXEC-RESULT               AP3170
031700                 ADD 1 TO PT-DENY-COUNT                          AP3180
031800                 IF NOT WS-CLAIM-DENIED                          AP3190
031900                     MOVE "Y" TO WS-DENIED-SW                    AP3200
032000                     MOVE PT-RULE-CODE(ADJPOST-RULE-IDX) TO      AP3210
032100                                                AJ-DENIAL-CODE   AP3220
032200                     MOVE RE-RESULT-MESSAGE TO AJ-DENIAL-REASON  AP3230
032300                 END-IF                                          AP3240
032310                IF NOT WS-CLAIM-DENIED-AT-ENTRY                  AP3195
032320                    MOVE "Y" TO WS-STOP-RULE-LOOP-SW             AP3196
032330                END-IF                                           AP3197
032400             WHEN "F"                                            AP3250
032500                 MOVE "FLAG    " TO AU-EXEC-RESULT                AP3260
032600                 ADD 1 TO PT-FLAG-COUNT                          AP3270
032700                 IF NOT WS-CLAIM-FLAGGED                         AP3280
032800                     MOVE "Y" TO WS-FLAGGED-SW                   AP3290
032900                     MOVE RE-RESULT-MESSAGE TO AJ-FLAG-REASON    AP3300
033000                 END-IF                                          AP3310
033100             WHEN OTHER                                          AP3320
033200                 MOVE "APPROVE " TO AU-EXEC-RESULT               AP3330
033300                 ADD 1 TO PT-APPROVE-COUNT                       AP3340
033400         END-EVALUATE                                            AP3350
033500     ELSE                                                        AP3360
033600         MOVE "NOMATCH " TO AU-EXEC-RESULT                       AP3370
033610        DISPLAY "ADJPOST - NO MATCH - RAW CTX AMT "              AP3371
033620                WS-CTX-TOTAL-AMT-ALPHA                           AP3372
033700         MOVE "NO MATCH" TO AU-RATIONALE                         AP3380
033800     END-IF.                                                     AP3390
033900     WRITE AUDITLOG-REC-OUT FROM AUDIT-REC.                      AP3400
034000 550-EXIT.                                                       AP3410
034100     EXIT.                                                       AP3420
034200*                                                                 AP3430
034300 560-CALL-RULEEVAL.                                              AP3440
034400     MOVE PT-RULE-COMBINE-OP(ADJPOST-RULE-IDX)                   AP3450
034500                                     TO RE-RULE-COMBINE-OP.      AP3460
034600     MOVE PT-RULE-ACTION-TYPE(ADJPOST-RULE-IDX)                  AP3470
034700                                     TO RE-RULE-ACTION-TYPE.     AP3480
034800     MOVE PT-DENIAL-REASON(ADJPOST-RULE-IDX)                     AP3490
034900                                     TO RE-RULE-DENIAL-REASON.   AP3500
035000     MOVE PT-FLAG-REASON(ADJPOST-RULE-IDX)                       AP3510
035100                                     TO RE-RULE-FLAG-REASON.     AP3520
035200     MOVE PT-RULE-COND-COUNT(ADJPOST-RULE-IDX)                   AP3530
035300                                     TO RE-COND-COUNT.           AP3540
035400     MOVE PT-RULE-COND(ADJPOST-RULE-IDX, 1) TO RE-COND-TABLE(1). AP3550
035500     MOVE PT-RULE-COND(ADJPOST-RULE-IDX, 2) TO RE-COND-TABLE(2). AP3560
035600     MOVE PT-RULE-COND(ADJPOST-RULE-IDX, 3) TO RE-COND-TABLE(3). AP3570
035700     MOVE PT-RULE-COND(ADJPOST-RULE-IDX, 4) TO RE-COND-TABLE(4). AP3580
035800     MOVE PT-RULE-COND(ADJPOST-RULE-IDX, 5) TO RE-COND-TABLE(5). AP3590
035900     MOVE WS-CTX-TOTAL-AMOUNT   TO RE-CTX-TOTAL-AMOUNT.          AP3600
036000     MOVE WS-CTX-TOTAL-QUANTITY TO RE-CTX-TOTAL-QUANTITY.        AP3610
036100     MOVE WS-CTX-LINE-COUNT     TO RE-CTX-LINE-COUNT.            AP3620
036200     MOVE WS-CTX-PATIENT-AGE    TO RE-CTX-PATIENT-AGE.           AP3630
036300     MOVE WS-CTX-SVC-CODE-CLASS TO RE-CTX-SVC-CODE-CLASS.        AP3640
036400     MOVE "N" TO RE-MATCHED-SW.                                  AP3650
036500     CALL "RULEEVAL" USING WS-RULE-CALL-AREA, RE-RETURN-CD.      AP3660
036600 560-EXIT.                                                       AP3670
036700     EXIT.                                                       AP3680
036800*                                                                 AP3690
036900 600-PRICE-CLAIM-LINES.                                          AP3700
037000*    IF THE CLAIM WAS DENIED FOR A BAD CODE OR A DENY RULE,      AP3710
037100*    THE APPROVED AMOUNT IS ZERO - PRICING IS SKIPPED.           AP3720
037200*    OTHERWISE EVERY LINE IS PRICED, INCLUDING A FLAGGED CLAIM,  AP3730
037300*    SO THE APPROVED AMOUNT IS AVAILABLE IF MANUAL REVIEW        AP3740
037400*    CLEARS IT.                                                  AP3750
037500     MOVE ZERO TO AJ-APPROVED-AMOUNT.                            AP3760
037600     IF WS-CLAIM-DENIED OR WS-CLAIM-HAS-BAD-CODE                 AP3770
037700         GO TO 600-EXIT                                          AP3780
037800     END-IF.                                                     AP3790
037900     PERFORM 610-PRICE-ONE-LINE THRU 610-EXIT                    AP3800
038000         VARYING WS-LINE-SUB FROM 1 BY 1                         AP3810
038100         UNTIL WS-LINE-SUB > CL-LINE-COUNT.                      AP3820
038200 600-EXIT.                                                       AP3830
038300     EXIT.                                                       AP3840
038400*                                                                 AP3850
038500 610-PRICE-ONE-LINE.                                             AP3860
038600     SET CL-LINE-IDX TO WS-LINE-SUB.                             AP3870
038700     COMPUTE WS-LINE-SUBMIT-AMT =                                AP3880
038800         CL-UNIT-PRICE(CL-LINE-IDX) * CL-QUANTITY(CL-LINE-IDX).  AP3890
038900     MOVE "G" TO FEE-FUNCTION-CD.                                AP3900
039000     MOVE CL-PROC-CODE(CL-LINE-IDX) TO FEE-LOOKUP-CODE.          AP3910
039100     MOVE CL-SERVICE-DATE TO FEE-LOOKUP-DATE.                    AP3920
039200     CALL "FEELKUP" USING WS-FEE-CALL-AREA, FEE-RETURN-CD.       AP3930
039300     MOVE ZERO TO WS-LINE-SCHED-FEE.                             AP3940
039400     IF FEE-CODE-FOUND                                           AP3950
039500         MOVE FEE-AMOUNT-OUT TO WS-LINE-SCHED-FEE                AP3960
039510    ELSE                                                         AP3961
039520        DISPLAY "ADJPOST - FEE NOT FOUND - PROC/EFF-YR "         AP3962
039530                FEE-LOOKUP-CODE, FEE-EFF-CCYY                    AP3963
039600     END-IF.                                                     AP3970
039700     COMPUTE WS-LINE-FEE-TIMES-QTY ROUNDED =                     AP3980
039800         WS-LINE-SCHED-FEE * CL-QUANTITY(CL-LINE-IDX).           AP3990
040000     IF WS-LINE-FEE-TIMES-QTY < WS-LINE-SUBMIT-AMT               AP4000
040100         MOVE WS-LINE-FEE-TIMES-QTY TO WS-LINE-APPROVED-AMT      AP4010
040200     ELSE                                                        AP4020
040300         MOVE WS-LINE-SUBMIT-AMT TO WS-LINE-APPROVED-AMT         AP4030
040400     END-IF.                                                     AP4040
040500     ADD WS-LINE-APPROVED-AMT TO AJ-APPROVED-AMOUNT.             AP4050
040600 610-EXIT.                                                       AP4060
040700     EXIT.                                                       AP4070
040800*                                                                 AP4080
040900 650-SET-RESULT-STATUS.                                          AP4090
041000*    DENY BEATS FLAG BEATS APPROVE.  DENIED CLAIMS HAVE NO       AP4100
041100*    APPROVED AMOUNT - THE ENTIRE SUBMITTED AMOUNT IS ADJUSTED   AP4110
041200*    AWAY.                                                       AP4120
041300     IF WS-CLAIM-DENIED OR WS-CLAIM-HAS-BAD-CODE                 AP4130
041400         MOVE "D" TO AJ-RESULT-STATUS                            AP4140
041500         MOVE ZERO TO AJ-APPROVED-AMOUNT                         AP4150
041600     ELSE                                                        AP4160
041700         IF WS-CLAIM-FLAGGED                                     AP4170
041800             MOVE "F" TO AJ-RESULT-STATUS                        AP4180
041900         ELSE                                                    AP4190
042000             MOVE "A" TO AJ-RESULT-STATUS                        AP4200
042100         END-IF                                                  AP4210
042200     END-IF.                                                     AP4220
042300     SUBTRACT AJ-APPROVED-AMOUNT FROM AJ-SUBMITTED-AMOUNT        AP4230
042400         GIVING AJ-ADJUSTMENT-AMOUNT.                            AP4240
042500     MOVE WS-CLAIM-RULE-COUNT TO AJ-RULES-APPLIED-COUNT.         AP4250
042600 650-EXIT.                                                       AP4260
042700     EXIT.                                                       AP4270
042800*                                                                 AP4280
042900 700-ACCUM-TOTALS.                                               AP4290
043000*    RUN-TOTAL COUNTERS AND DOLLAR AMOUNTS LIVE IN ADJEDIT'S     AP4300
043100*    WORKING-STORAGE AND ARE PASSED IN BY REFERENCE - THE SAME   AP4310
043200*    TECHNIQUE CLCLBCST USES TO RETURN COMPUTED COSTS TO ITS     AP4320
043210*    CALLERS.  THE RULE-EXECUTION COUNTERS (AUDIT/APPROVE/DENY/  AP4322
043220*    FLAG) ARE ALREADY CURRENT AS OF 550-EVALUATE-ONE-RULE.      AP4324
043230     ADD 1 TO PT-CLAIMS-PROCESSED.                               AP4326
043240     ADD AJ-SUBMITTED-AMOUNT  TO PT-TOTAL-SUBMITTED-AMT.         AP4328
043250     ADD AJ-APPROVED-AMOUNT   TO PT-TOTAL-APPROVED-AMT.          AP4330A
043260     ADD AJ-ADJUSTMENT-AMOUNT TO PT-TOTAL-ADJUSTMENT-AMT.        AP4330B
043270     EVALUATE TRUE                                               AP4330C
043280         WHEN AJ-STATUS-APPROVED                                 AP4330D
043290             ADD 1 TO PT-CLAIMS-APPROVED                         AP4330E
043300         WHEN AJ-STATUS-DENIED                                   AP4330F
043310             ADD 1 TO PT-CLAIMS-DENIED                           AP4330G
043320         WHEN AJ-STATUS-FLAGGED                                  AP4330H
043330             ADD 1 TO PT-CLAIMS-FLAGGED                          AP4330I
043340         WHEN AJ-STATUS-ERROR                                    AP4330J
043350             ADD 1 TO PT-CLAIMS-ERROR                            AP4330K
043360     END-EVALUATE.                                               AP4330L
043400 700-EXIT.                                                       AP4340
043500     EXIT.                                                       AP4350
